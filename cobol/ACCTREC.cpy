000100******************************************************************
000200* COPYBOOK  : ACCTREC
000300* TITLE     : ACCOUNT MASTER RECORD LAYOUT
000400* SYSTEM    : DEPOSIT ACCOUNT MAINTENANCE
000500******************************************************************
000600* MAINTENANCE HISTORY
000700*   20-05-1994  SP  CR-0118  ORIGINAL LAYOUT - SAVINGS ONLY.
000800*   11-08-1995  SP  CR-0139  ADDED ACCT-TYPE TO SUPPORT
000900*                            INVESTMENT AND CHEQUE ACCOUNTS.
001000*   14-02-1996  SP  CR-0165  ADDED EMPLOYER NAME/ADDRESS BLOCK,
001100*                            CARRIED FROM CUSTOMER AT OPEN TIME
001200*                            FOR CHEQUE ACCOUNTS ONLY.
001300*   30-03-1997  SP  CR-0174  ACCT-BALANCE REPACKED FROM ZONED
001400*                            TO COMP-3 - CUT THE MASTER FILE
001500*                            SIZE ABOUT 20 PERCENT.
001600*   09-11-1998  RD  CR-0201  ADDED RECORD STATUS BYTE AND
001700*                            ACCOUNT-OPEN DATE.
001800*   18-01-1999  RD  CR-0207  Y2K REMEDIATION - OPEN DATE REBUILT
001900*                            AS CCYY/MM/DD (WAS YY/MM/DD).
002000*   03-06-2003  SP  CR-0244  ADDED YYYYMMDD AND SINGLE-FIELD
002100*                            EMPLOYER ALT VIEWS FOR THE REPORT
002200*                            WRITER.
002300*   11-09-2006  MP  CR-0286  DOCUMENTED FIELD CROSS-REFERENCE AT
002400*                            FOOT OF COPYBOOK.
002500******************************************************************
002600 01  ACCT-MASTER-RECORD.
002700*--------------------------------------------------------------*
002800*    ACCOUNT IDENTIFIER - UNIQUE, ASSIGNED WHEN OPENED          *
002900*--------------------------------------------------------------*
003000     05  ACCT-ID                     PIC 9(06).
003100*--------------------------------------------------------------*
003200*    ACCOUNT NUMBER - THE BUSINESS KEY QUOTED ON STATEMENTS     *
003300*--------------------------------------------------------------*
003400     05  ACCT-NUMBER                 PIC X(10).
003500*--------------------------------------------------------------*
003600*    ACCOUNT TYPE - DRIVES THE WITHDRAWAL AND INTEREST RULES   *
003700*--------------------------------------------------------------*
003800     05  ACCT-TYPE                   PIC X(10).
003900         88  ACCT-TYPE-SAVINGS                 VALUE 'SAVINGS'.
004000         88  ACCT-TYPE-INVESTMENT              VALUE 'INVESTMENT'.
004100         88  ACCT-TYPE-CHEQUE                  VALUE 'CHEQUE'.
004200*--------------------------------------------------------------*
004300*    CURRENT BALANCE - PACKED, 2 DECIMAL PLACES                *
004400*--------------------------------------------------------------*
004500     05  ACCT-BALANCE                PIC S9(9)V99 COMP-3.
004600*--------------------------------------------------------------*
004700*    OWNING BRANCH - CONTROL-BREAK FIELD ON THE SUMMARY REPORT *
004800*--------------------------------------------------------------*
004900     05  ACCT-BRANCH                 PIC X(20).
005000*--------------------------------------------------------------*
005100*    OWNING CUSTOMER - FOREIGN KEY INTO CUSTREC                *
005200*--------------------------------------------------------------*
005300     05  ACCT-CUST-ID                PIC 9(06).
005400*--------------------------------------------------------------*
005500*    EMPLOYER NAME/ADDRESS - CHEQUE ACCOUNTS ONLY, COPIED FROM *
005600*    THE CUSTOMER RECORD AT ACCOUNT-OPEN TIME.  SPACES FOR ANY *
005700*    OTHER ACCOUNT TYPE.                                       *
005800*--------------------------------------------------------------*
005900     05  ACCT-EMPLOYER-BLOCK.
006000         10  ACCT-EMPLOYER-NAME      PIC X(30).
006100         10  ACCT-EMPLOYER-ADDRESS   PIC X(40).
006200*
006300*    SINGLE-FIELD VIEW OF THE EMPLOYER BLOCK (CR-0244).
006400     05  ACCT-EMPLOYER-FULL REDEFINES ACCT-EMPLOYER-BLOCK
006500                                     PIC X(70).
006600*--------------------------------------------------------------*
006700*    RECORD STATUS AND ACCOUNT-OPEN DATE (CR-0201, 09-11-98)   *
006800*--------------------------------------------------------------*
006900     05  ACCT-STATUS-BYTE            PIC X(01).
007000         88  ACCT-RECORD-ACTIVE                VALUE 'A'.
007100         88  ACCT-RECORD-CLOSED                VALUE 'C'.
007200     05  ACCT-OPEN-DATE.
007300         10  ACCT-OPEN-CCYY          PIC 9(04).
007400         10  ACCT-OPEN-MM            PIC 9(02).
007500         10  ACCT-OPEN-DD            PIC 9(02).
007600*
007700*    ALTERNATE 8-DIGIT VIEW OF THE OPEN DATE (CR-0244).
007800     05  ACCT-OPEN-DATE-CCYYMMDD REDEFINES ACCT-OPEN-DATE
007900                                     PIC 9(08).
008000*--------------------------------------------------------------*
008100*    RESERVE FOR FUTURE EXPANSION                              *
008200*--------------------------------------------------------------*
008300     05  FILLER                      PIC X(03).
008400******************************************************************
008500* RECORD LENGTH ... 140 BYTES (SEE FIELD CROSS-REFERENCE BELOW)
008600******************************************************************
008700* FIELD CROSS-REFERENCE (CR-0286, 11-09-2006)
008800*
008900*   FIELD                        USED BY
009000*   ---------------------------  -----------------------------
009100*   ACCT-ID                      ACCTOPN (ASSIGNED ON CREATE)
009200*   ACCT-NUMBER                  ACCTMNT (TRANSACTION LOOKUP,
009300*                                REGISTER KEY)
009400*   ACCT-TYPE                    ACCTMNT (DEPOSIT, WITHDRAWAL AND
009500*                                INTEREST RULES VARY BY TYPE)
009600*                                ACCTOPN (OPEN-DEPOSIT EDIT)
009700*   ACCT-BALANCE                 ACCTMNT (POSTING/INTEREST)
009800*   ACCT-BRANCH                  ACCTMNT (SUMMARY REPORT
009900*                                CONTROL BREAK)
010000*   ACCT-CUST-ID                 ACCTOPN (LINK TO CUSTREC)
010100*   ACCT-EMPLOYER-NAME/-ADDRESS  ACCTOPN (CHEQUE ACCOUNTS ONLY,
010200*                                COPIED FROM CUSTREC AT OPEN)
010300*   ACCT-STATUS-BYTE             NOT SET BY THE BATCH PROGRAMS -
010400*                                MAINTAINED BY THE TELLER
010500*                                SYSTEM'S CLOSE-OUT FUNCTION.
010600*   ACCT-OPEN-DATE                ACCTOPN (STAMPED ON CREATE)
010700******************************************************************
