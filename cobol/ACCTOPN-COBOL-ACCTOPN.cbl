000100******************************************************************
000200* PROGRAM   : ACCTOPN
000300* TITLE     : NEW ACCOUNT OPENING - REQUEST VALIDATION AND
000400*             ACCOUNT CREATION
000500* SYSTEM    : DEPOSIT ACCOUNT MAINTENANCE
000600******************************************************************
000700 IDENTIFICATION DIVISION.
000800******************************************************************
000900 PROGRAM-ID.    ACCTOPN.
001000 AUTHOR.        S. PRAJAPATI.
001100 INSTALLATION.  FIRST CAPITAL BANK - GABORONE DP CENTER.
001200 DATE-WRITTEN.  09/02/94.
001300 DATE-COMPILED.
001400 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
001500******************************************************************
001600* CHANGE LOG
001700*   09-02-1994  SP  CR-0121  ORIGINAL PROGRAM.  OPENS SAVINGS
001800*                            ACCOUNTS ONLY - INITIAL DEPOSIT MAY
001900*                            NOT BE NEGATIVE.
002000*   11-08-1995  SP  CR-0141  ADDED INVESTMENT ACCOUNT REQUESTS -
002100*                            BWP 500.00 MINIMUM INITIAL DEPOSIT.
002200*   14-02-1996  SP  CR-0167  ADDED CHEQUE ACCOUNT REQUESTS.
002300*                            CHEQUE REQUIRES EMPLOYMENT INFO ON
002400*                            FILE OR SUPPLIED ON THE REQUEST -
002500*                            SEE CHECK-EMPLOYMENT-INFO.
002600*   22-07-1997  SP  CR-0181  IF THE REQUEST SUPPLIES EMPLOYER
002700*                            NAME/ADDRESS AND THE CUSTOMER HAS
002800*                            NONE ON FILE, THE CUSTOMER MASTER IS
002900*                            NOW UPDATED (SEE UPDATE-CUSTOMER-
003000*                            EMPLOYER).  PREVIOUSLY THE REQUEST
003100*                            VALUES WERE USED FOR THIS ACCOUNT
003200*                            ONLY AND THROWN AWAY.
003300*   09-11-1998  RD  CR-0203  REJECTED REQUESTS NOW DISPLAY THE
003400*                            REASON, NOT JUST A COUNT.
003500*   18-01-1999  RD  CR-0209  Y2K REMEDIATION - NO 2-DIGIT YEARS
003600*                            REMAIN IN THIS PROGRAM.
003700*   03-06-2003  SP  CR-0246  NEW-ACCOUNT ID NOW ASSIGNED BY THIS
003800*                            PROGRAM (WS-NEXT-ACCT-ID) RATHER
003900*                            THAN BY THE OPERATOR ON THE REQUEST
004000*                            CARD - SEE CREATE-ACCOUNT-RECORD.
004100*   11-09-2006  MP  CR-0288  SPLIT VALIDATION INTO ONE PARAGRAPH
004200*                            PER ACCOUNT TYPE (WAS ONE LONG
004300*                            EVALUATE) TO MATCH THE HOUSE STYLE
004400*                            USED ON THE OTHER MAINTENANCE
004500*                            PROGRAMS.
004510*   19-03-2009  MP  CR-0290  CR-0288 SPLIT THE VALIDATION BUT
004520*                            LEFT THE PARAGRAPH NAMES AND PERFORM
004530*                            WIRING FLAT - NOT THE LETTERED
004540*                            PERFORM...THRU...EXIT SCHEME RUN ON
004550*                            ACCTMNT.  RENUMBERED EVERY PARAGRAPH
004560*                            IN THIS PROGRAM (A0001- THRU Z0001-)
004570*                            TO ACTUALLY MATCH.  NO CHANGE TO ANY
004580*                            VALIDATION OR CREATE LOGIC.  AUDIT
004590*                            FINDING, BRANCH OPS.
004592*   02-06-2009  MP  CR-0292  ALPHA-TYPE AND THE UPSI-0 RERUN
004594*                            SWITCH WERE DECLARED IN SPECIAL-NAMES
004596*                            BUT NEVER USED.  REQ-ACCT-TYPE IS NOW
004598*                            CLASS-TESTED AGAINST ALPHA-TYPE AS A
004600*                            DATA-QUALITY CHECK IN D2000-PROCESS-
004602*                            REQUEST, AND THE OPERATOR IS WARNED ON
004604*                            THE RUN LOG WHEN UPSI-0 IS SET FOR A
004606*                            RERUN.  DROPPED C01/TOP-OF-FORM FROM
004608*                            SPECIAL-NAMES - THIS PROGRAM WRITES NO
004610*                            REPORT AND HAD NO USE FOR IT.  ALSO
004612*                            FIXED A SEQUENCE-NUMBERING SLIP FROM
004614*                            CR-0290 THAT LEFT EVERY LINE OF THE
004616*                            PROCEDURE DIVISION ONE COLUMN OUT OF
004618*                            STEP, AND ADDED PARAGRAPH AND STEP
004620*                            COMMENTARY THROUGHOUT - AUDIT FOUND
004622*                            THIS PROGRAM TOO THIN ON COMMENTS FOR
004624*                            A PRODUCTION JOB OF THIS AGE.  NO
004626*                            CHANGE TO ANY VALIDATION OR CREATE
004628*                            LOGIC.
004630******************************************************************
004700 ENVIRONMENT DIVISION.
004800******************************************************************
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005010*    NO C01/TOP-OF-FORM MNEMONIC HERE - THIS PROGRAM WRITES NO
005020*    REPORT, ONLY THE ACCOUNT MASTER AND THE RUN LOG (CR-0292).
005030*    ALPHA-TYPE - CLASS TEST USED AS A DATA-QUALITY CHECK ON
005040*    REQ-ACCT-TYPE COMING OFF THE REQUEST FILE (CR-0292).
005100     CLASS ALPHA-TYPE IS 'A' THRU 'Z' ' '
005110*    UPSI-0 - OPERATOR SETS THIS ON AT JCL/RUN-CARD LEVEL WHEN
005120*    THE DAY'S ACCOUNT-OPENING REQUESTS ARE BEING REPROCESSED.
005130*    A0001-MAIN-PARA CHECKS IT AND WARNS ON THE RUN LOG
005140*    (CR-0292).
005300     UPSI-0 ON STATUS IS ACCTOPN-RERUN-SW.
005400*
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT REQUEST-FILE ASSIGN TO ACCTREQ
005800            ORGANIZATION IS SEQUENTIAL
005900            FILE STATUS IS WS-REQ-STATUS.
006000*
006100     SELECT CUSTOMER-FILE ASSIGN TO CUSTMSTR
006200            ORGANIZATION IS INDEXED
006300            ACCESS MODE IS RANDOM
006400            RECORD KEY IS CUST-ID
006500            FILE STATUS IS CUST-FILE-STATUS.
006600*
006700     SELECT ACCOUNT-FILE ASSIGN TO ACCTMSTR
006800            ORGANIZATION IS INDEXED
006900            ACCESS MODE IS RANDOM
007000            RECORD KEY IS ACCT-NUMBER
007100            FILE STATUS IS ACCT-FILE-STATUS.
007200******************************************************************
007300 DATA DIVISION.
007400******************************************************************
007500 FILE SECTION.
007600 FD  REQUEST-FILE.
007700 01  REQUEST-RECORD.
007800*--------------------------------------------------------------*
007900*    ACCOUNT-OPEN REQUEST - ONE PER NEW ACCOUNT (CR-0121)       *
008000*--------------------------------------------------------------*
008100     05  REQ-CUST-ID                 PIC 9(06).
008200     05  REQ-ACCT-NUMBER             PIC X(10).
008300     05  REQ-ACCT-TYPE               PIC X(10).
008400         88  REQ-IS-SAVINGS                  VALUE 'SAVINGS'.
008500         88  REQ-IS-INVESTMENT               VALUE 'INVESTMENT'.
008600         88  REQ-IS-CHEQUE                   VALUE 'CHEQUE'.
008700     05  REQ-INITIAL-DEPOSIT         PIC S9(9)V99 COMP-3.
008800     05  REQ-BRANCH                  PIC X(20).
008900     05  REQ-EMPLOYER-NAME           PIC X(30).
009000     05  REQ-EMPLOYER-ADDRESS        PIC X(40).
009100     05  FILLER                      PIC X(03).
009200*
009300 FD  CUSTOMER-FILE.
009400     COPY CUSTREC.
009500*
009600 FD  ACCOUNT-FILE.
009700     COPY ACCTREC.
009800******************************************************************
009900 WORKING-STORAGE SECTION.
010000******************************************************************
010100*    FILE STATUS SWITCHES                                        *
010200******************************************************************
010300 77  WS-REQ-STATUS               PIC X(02) VALUE SPACES.
010400 77  CUST-FILE-STATUS            PIC X(02) VALUE SPACES.
010500 77  ACCT-FILE-STATUS            PIC X(02) VALUE SPACES.
010600******************************************************************
010700*    SWITCHES                                                    *
010800******************************************************************
010900 77  WS-REQ-EOF-SW               PIC X(01) VALUE 'N'.
011000     88  REQ-AT-EOF                         VALUE 'Y'.
011100 77  WS-CUST-FOUND-SW            PIC X(01) VALUE 'N'.
011200     88  CUST-WAS-FOUND                     VALUE 'Y'.
011300 77  WS-VALID-SW                 PIC X(01) VALUE 'N'.
011400     88  REQUEST-IS-VALID                   VALUE 'Y'.
011500 77  WS-HAS-EMPLOYMENT-SW        PIC X(01) VALUE 'N'.
011600     88  CUST-HAS-EMPLOYMENT                VALUE 'Y'.
011700 77  ACCTOPN-RERUN-SW            PIC X(01) VALUE 'N'.
011710*    UPSI-0 SETS THIS BYTE AT PROGRAM INITIATION (CR-0292).
011720     88  ACCTOPN-IS-RERUN                    VALUE 'Y'.
011800******************************************************************
011900*    COUNTERS - ALL BINARY                                       *
012000******************************************************************
012100 77  WS-NEXT-ACCT-ID             PIC 9(06) COMP VALUE ZERO.
012300 77  WS-REQ-READ-CNT             PIC 9(06) COMP VALUE ZERO.
012400 77  WS-REQ-ACCEPT-CNT           PIC 9(06) COMP VALUE ZERO.
012500 77  WS-REQ-REJECT-CNT           PIC 9(06) COMP VALUE ZERO.
012600******************************************************************
012700*    WORK FIELDS                                                 *
012800******************************************************************
012900 77  WS-REJECT-REASON            PIC X(60) VALUE SPACES.
013000 77  WS-ERR-MSG                  PIC X(40) VALUE SPACES.
013100 77  WS-ERR-CDE                  PIC X(02) VALUE SPACES.
013300*******************************************************************
013400 PROCEDURE DIVISION.
013500*******************************************************************
013600*
013610*   PARAGRAPH INDEX (ADDED PER AUDIT REQUEST, CR-0292)
013615*   A0001-MAIN-PARA             OVERALL CONTROL - OPEN, DRIVE THE
013620*                               REQUEST LOOP, DISPLAY COUNTS, CLOSE
013625*   B2000-OPEN-FILES            OPEN REQUEST/CUSTOMER/ACCOUNT FILES
013630*   C2000-READ-REQUEST-FILE     READ ONE ACCOUNT-OPEN REQUEST
013635*   D2000-PROCESS-REQUEST       DISPATCH BY ACCT TYPE, VALIDATE,
013640*                               CREATE OR REJECT
013645*   E2000-VALIDATE-SAVINGS-REQUEST     OPEN-SAVINGS EDIT
013650*   E3000-VALIDATE-INVESTMENT-REQUEST  OPEN-INVESTMENT EDIT
013655*   E4000-VALIDATE-CHEQUE-REQUEST      OPEN-CHEQUE EDIT
013660*   E4100-FIND-OWNING-CUSTOMER  READ CUSTOMER MASTER FOR CHEQUE REQ
013665*   E4200-CHECK-EMPLOYMENT-INFO EMPLOYER NAME/ADDRESS ON FILE TEST
013670*   E4300-UPDATE-CUSTOMER-EMPLOYER  POST REQUEST EMPLOYER TO MASTER
013675*   F2000-CREATE-ACCOUNT-RECORD ASSIGN ACCT-ID, WRITE ACCOUNT MASTER
013680*   F9000-REJECT-REQUEST        LOG REJECTED REQUEST AND REASON
013685*   Y0001-ERR-HANDLING          FILE I/O ERROR REPORT, STOP RUN
013690*   Z0001-CLOSE-FILES           CLOSE ALL FILES, STOP RUN
013695*
013700 A0001-MAIN-PARA.
013710*   OVERALL CONTROL PARAGRAPH FOR THE DAILY ACCOUNT-OPENING RUN.
013720*   OPENS THE FILES, THEN READS AND PROCESSES ONE REQUEST RECORD
013730*   AT A TIME UNTIL THE REQUEST FILE IS EXHAUSTED (SEE D2000-
013740*   PROCESS-REQUEST, WHICH DISPATCHES BY ACCOUNT TYPE TO THE
013750*   MATCHING E2000/E3000/E4000 OPEN-VALIDATION PARAGRAPH).
013755*
013760     IF ACCTOPN-IS-RERUN
013765         DISPLAY 'ACCTOPN - *** UPSI-0 IS ON - THIS IS A RERUN '
013770             'OF THE DAILY ACCOUNT-OPENING JOB - VERIFY THE '
013775             'REQUEST FILE IS THE CORRECT GENERATION BEFORE '
013780             'ACCEPTING THIS OUTPUT (CR-0292) ***'
013785     END-IF.
013790*
013800     PERFORM B2000-OPEN-FILES        THRU B2000-EX.
013900     PERFORM C2000-READ-REQUEST-FILE THRU C2000-EX.
014000     IF WS-REQ-EOF-SW NOT = 'Y'
014100         PERFORM D2000-PROCESS-REQUEST THRU D2000-EX
014200             UNTIL WS-REQ-EOF-SW = 'Y'
014300     END-IF.
014400*
014500     DISPLAY 'ACCTOPN - REQUESTS READ     : ' WS-REQ-READ-CNT.
014600     DISPLAY 'ACCTOPN - ACCOUNTS OPENED   : ' WS-REQ-ACCEPT-CNT.
014700     DISPLAY 'ACCTOPN - REQUESTS REJECTED : ' WS-REQ-REJECT-CNT.
014800*
014900     PERFORM Z0001-CLOSE-FILES THRU Z0001-EX.
015000*
015100 A0001-MAIN-EX.
015200     EXIT.
015300*------------------------------------------------------------------
015310*   OPENS THE THREE FILES USED THIS RUN.  CUSTOMER-FILE AND
015320*   ACCOUNT-FILE ARE OPENED I-O BECAUSE A CHEQUE-ACCOUNT REQUEST
015330*   CAN REWRITE THE CUSTOMER MASTER (E4300) AND EVERY ACCEPTED
015340*   REQUEST WRITES A NEW RECORD TO THE ACCOUNT MASTER (F2000).
015400 B2000-OPEN-FILES.
015500*------------------------------------------------------------------
015600     OPEN INPUT REQUEST-FILE.
015700     IF WS-REQ-STATUS NOT = '00'
015800         MOVE 'ERROR OPENING REQUEST-FILE'  TO WS-ERR-MSG
015900         MOVE WS-REQ-STATUS                 TO WS-ERR-CDE
016000         MOVE 'B2000-OPEN-FILES'            TO WS-ERR-PROC
016100         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
016200     END-IF.
016250*   REQUEST-FILE IS THE INPUT DECK OF TODAY'S ACCOUNT-OPENING
016260*   REQUESTS - IF THIS OPEN FAILS THERE IS NOTHING FOR THE JOB
016270*   TO PROCESS, SO Y0001-ERR-HANDLING STOPS THE RUN.
016300*
016400     OPEN I-O   CUSTOMER-FILE.
016500     IF CUST-FILE-STATUS NOT = '00'
016600         MOVE 'ERROR OPENING CUSTOMER-FILE' TO WS-ERR-MSG
016700         MOVE CUST-FILE-STATUS              TO WS-ERR-CDE
016800         MOVE 'B2000-OPEN-FILES'            TO WS-ERR-PROC
016900         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
017000     END-IF.
017050*   CUSTOMER-FILE MUST OPEN I-O, NOT INPUT - CR-0181 REWRITES THE
017060*   EMPLOYER NAME/ADDRESS FIELDS ON THIS FILE WHEN A CHEQUE
017070*   REQUEST SUPPLIES EMPLOYMENT INFO THE CUSTOMER MASTER LACKS.
017100*
017200     OPEN I-O   ACCOUNT-FILE.
017300     IF ACCT-FILE-STATUS NOT = '00'
017400         MOVE 'ERROR OPENING ACCOUNT-FILE'  TO WS-ERR-MSG
017500         MOVE ACCT-FILE-STATUS              TO WS-ERR-CDE
017600         MOVE 'B2000-OPEN-FILES'            TO WS-ERR-PROC
017700         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
017800     END-IF.
017850*   ACCOUNT-FILE IS OPENED I-O TOO - EVERY ACCEPTED REQUEST
017860*   WRITES A NEW RECORD TO IT IN F2000-CREATE-ACCOUNT-RECORD.
017900*
018000 B2000-EX.
018100     EXIT.
018200*------------------------------------------------------------------
018210*   READS ONE ACCOUNT-OPEN REQUEST.  '10' (END OF FILE) SIMPLY
018220*   SETS WS-REQ-EOF-SW SO A0001-MAIN-PARA'S PERFORM ... UNTIL
018230*   STOPS THE LOOP - THIS IS NOT AN ERROR CONDITION.
018300 C2000-READ-REQUEST-FILE.
018400*------------------------------------------------------------------
018500     READ REQUEST-FILE.
018600     EVALUATE WS-REQ-STATUS
018700         WHEN '00'
018800             ADD 1 TO WS-REQ-READ-CNT
018900         WHEN '10'
019000             MOVE 'Y' TO WS-REQ-EOF-SW
019100         WHEN OTHER
019200             MOVE 'REQUEST-FILE I/O ERROR ON READ' TO WS-ERR-MSG
019300             MOVE WS-REQ-STATUS              TO WS-ERR-CDE
019400             MOVE 'C2000-READ-REQUEST-FILE'  TO WS-ERR-PROC
019500             PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
019600     END-EVALUATE.
019700*
019800 C2000-EX.
019900     EXIT.
020000*------------------------------------------------------------------
020010*   DISPATCHES THE REQUEST TO THE VALIDATION PARAGRAPH FOR ITS
020020*   ACCOUNT TYPE (SEPARATE EDITS FOR SAVINGS, INVESTMENT AND
020030*   CHEQUE), THEN CREATES THE ACCOUNT ON PASS OR LOGS THE
020040*   REJECTION ON FAIL.  REQ-ACCT-TYPE IS CLASS-TESTED AGAINST
020050*   ALPHA-TYPE FIRST AS A DATA-QUALITY CHECK - A NON-ALPHABETIC
020060*   TYPE CODE ON THE REQUEST USUALLY MEANS THE FIELD WAS MIS-KEYED
020070*   OR THE REQUEST RECORD WAS TRUNCATED IN TRANSMISSION (CR-0292).
020080*   THE REQUEST STILL FALLS THROUGH TO THE 'UNKNOWN ACCOUNT TYPE'
020090*   REJECT BELOW - THIS IS A WARNING ON THE RUN LOG, NOT A SEPARATE
020095*   REJECT PATH.
020100 D2000-PROCESS-REQUEST.
020200*------------------------------------------------------------------
020300     MOVE 'N' TO WS-VALID-SW.
020400     MOVE SPACES TO WS-REJECT-REASON.
020500*
020600     IF REQ-ACCT-TYPE IS NOT ALPHA-TYPE
020650         DISPLAY 'ACCTOPN - WARNING - ACCT TYPE NOT ALPHABETIC '
020660             'FOR ACCT ' REQ-ACCT-NUMBER ' TYPE [' REQ-ACCT-TYPE ']'
020670     END-IF.
020680*
020700     EVALUATE TRUE
020800         WHEN REQ-IS-SAVINGS
020900             PERFORM E2000-VALIDATE-SAVINGS-REQUEST THRU E2000-EX
021000         WHEN REQ-IS-INVESTMENT
021100             PERFORM E3000-VALIDATE-INVESTMENT-REQUEST THRU E3000-EX
021200         WHEN REQ-IS-CHEQUE
021300             PERFORM E4000-VALIDATE-CHEQUE-REQUEST THRU E4000-EX
021400         WHEN OTHER
021500             MOVE 'UNKNOWN ACCOUNT TYPE ON REQUEST.'
021600                                            TO WS-REJECT-REASON
021700     END-EVALUATE.
021800*
021900     IF REQUEST-IS-VALID
022000         PERFORM F2000-CREATE-ACCOUNT-RECORD THRU F2000-EX
022100     ELSE
022200         PERFORM F9000-REJECT-REQUEST THRU F9000-EX
022300     END-IF.
022400*
022500     PERFORM C2000-READ-REQUEST-FILE THRU C2000-EX.
022600*
022700 D2000-EX.
022800     EXIT.
022900*------------------------------------------------------------------
022950*   OPEN SAVINGS.  INITIAL DEPOSIT MUST NOT BE NEGATIVE -
022960*   A ZERO-BALANCE SAVINGS ACCOUNT IS ALLOWED.
023000 E2000-VALIDATE-SAVINGS-REQUEST.
023100*------------------------------------------------------------------
023200     IF REQ-INITIAL-DEPOSIT < ZERO
023300         MOVE 'INITIAL DEPOSIT CANNOT BE NEGATIVE.'
023400                                            TO WS-REJECT-REASON
023500     ELSE
023600         MOVE 'Y' TO WS-VALID-SW
023700     END-IF.
023800*
023900 E2000-EX.
024000     EXIT.
024100*------------------------------------------------------------------
024150*   OPEN INVESTMENT.  INITIAL DEPOSIT MUST BE AT LEAST
024160*   BWP 500.00 - BELOW THAT AN INVESTMENT ACCOUNT IS REJECTED
024170*   OUTRIGHT (NO PARTIAL-DEPOSIT-THEN-TOP-UP PROVISION).
024200 E3000-VALIDATE-INVESTMENT-REQUEST.
024300*------------------------------------------------------------------
024400     IF REQ-INITIAL-DEPOSIT < 500.00
024500         MOVE 'INVESTMENT ACCT REQUIRES MIN DEPOSIT BWP 500.00.'
024600                                            TO WS-REJECT-REASON
024700     ELSE
024800         MOVE 'Y' TO WS-VALID-SW
024900     END-IF.
025000*
025100 E3000-EX.
025200     EXIT.
025300*------------------------------------------------------------------
025350*   OPEN CHEQUE.  INITIAL DEPOSIT MUST NOT BE NEGATIVE,
025360*   THE OWNING CUSTOMER MUST BE ON FILE, AND EMPLOYMENT INFO
025370*   COMPLETENESS MUST BE SATISFIED EITHER FROM THE CUSTOMER
025380*   MASTER OR FROM THE REQUEST ITSELF (CR-0167, CR-0181).
025400 E4000-VALIDATE-CHEQUE-REQUEST.
025500*------------------------------------------------------------------
025600     IF REQ-INITIAL-DEPOSIT < ZERO
025700         MOVE 'INITIAL DEPOSIT CANNOT BE NEGATIVE.'
025800                                            TO WS-REJECT-REASON
025900     ELSE
026000         PERFORM E4100-FIND-OWNING-CUSTOMER THRU E4100-EX
026100         IF NOT CUST-WAS-FOUND
026200             MOVE 'CUSTOMER NOT FOUND.'     TO WS-REJECT-REASON
026300         ELSE
026400             PERFORM E4200-CHECK-EMPLOYMENT-INFO THRU E4200-EX
026450*               IF THE CUSTOMER MASTER ALREADY CARRIES EMPLOYMENT
026460*               INFO, THE REQUEST NEEDS NO EMPLOYER FIELDS OF ITS
026470*               OWN - THE EMPLOYMENT-INFO REQUIREMENT IS SATISFIED.
026500             IF CUST-HAS-EMPLOYMENT
026600                 MOVE 'Y' TO WS-VALID-SW
026700             ELSE
026750*                 OTHERWISE THE REQUEST ITSELF MUST SUPPLY BOTH
026760*                 THE EMPLOYER NAME AND ADDRESS (CR-0167) - AND IF
026770*                 IT DOES, CR-0181 POSTS THEM BACK TO THE CUSTOMER
026780*                 MASTER SO THE NEXT REQUEST DOES NOT HAVE TO ASK.
026800               IF REQ-EMPLOYER-NAME NOT = SPACES
026900                 AND REQ-EMPLOYER-ADDRESS NOT = SPACES
027000                 PERFORM E4300-UPDATE-CUSTOMER-EMPLOYER THRU E4300-EX
027100                 MOVE 'Y' TO WS-VALID-SW
027200               ELSE
027300                 MOVE 'EMPLOYMENT INFO REQUIRED - CHEQUE ACCT.'
027400                                            TO WS-REJECT-REASON
027500               END-IF
027600             END-IF
027700         END-IF
027800     END-IF.
027900*
028000 E4000-EX.
028100     EXIT.
028200*------------------------------------------------------------------
028250*   RANDOM READ OF THE CUSTOMER MASTER BY THE REQUEST'S OWNING
028260*   CUSTOMER ID.  USED ONLY BY THE CHEQUE-ACCOUNT PATH (E4000) -
028270*   SAVINGS AND INVESTMENT REQUESTS DO NOT REQUIRE AN EXISTING
028280*   CUSTOMER RECORD.
028300 E4100-FIND-OWNING-CUSTOMER.
028400*------------------------------------------------------------------
028500     MOVE 'N' TO WS-CUST-FOUND-SW.
028600     MOVE REQ-CUST-ID TO CUST-ID.
028700     READ CUSTOMER-FILE
028800         INVALID KEY
028900             MOVE 'N' TO WS-CUST-FOUND-SW
029000         NOT INVALID KEY
029100             MOVE 'Y' TO WS-CUST-FOUND-SW
029200     END-READ.
029300*
029400 E4100-EX.
029500     EXIT.
029600*------------------------------------------------------------------
029650*   EMPLOYMENT-INFO COMPLETENESS TEST.  BOTH THE EMPLOYER
029660*   NAME AND EMPLOYER ADDRESS ON THE CUSTOMER RECORD JUST READ
029670*   MUST BE NON-BLANK FOR EMPLOYMENT INFO TO BE ON FILE.
029700 E4200-CHECK-EMPLOYMENT-INFO.
029800*------------------------------------------------------------------
029900     MOVE 'N' TO WS-HAS-EMPLOYMENT-SW.
030000     IF CUST-EMPLOYER-NAME NOT = SPACES
030100         AND CUST-EMPLOYER-ADDRESS NOT = SPACES
030200         MOVE 'Y' TO WS-HAS-EMPLOYMENT-SW
030300     END-IF.
030400*
030500 E4200-EX.
030600     EXIT.
030700*------------------------------------------------------------------
030750*   CUSTOMER HAD NO EMPLOYMENT INFO ON FILE BUT THE REQUEST
030760*   SUPPLIED IT - UPDATE THE CUSTOMER MASTER SO IT IS ON FILE
030770*   FOR THE NEXT CHEQUE-ACCOUNT REQUEST (CR-0181).
030800 E4300-UPDATE-CUSTOMER-EMPLOYER.
030900*------------------------------------------------------------------
031000     MOVE REQ-EMPLOYER-NAME    TO CUST-EMPLOYER-NAME.
031100     MOVE REQ-EMPLOYER-ADDRESS TO CUST-EMPLOYER-ADDRESS.
031200     REWRITE CUST-MASTER-RECORD.
031300     IF CUST-FILE-STATUS NOT = '00'
031400         MOVE 'CUSTOMER-FILE I/O ERROR ON REWRITE' TO WS-ERR-MSG
031500         MOVE CUST-FILE-STATUS      TO WS-ERR-CDE
031600         MOVE 'E4300-UPDATE-CUSTOMER-EMPLOYER' TO WS-ERR-PROC
031700         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
031800     END-IF.
031900*
032000 E4300-EX.
032100     EXIT.
032200*------------------------------------------------------------------
032250*   REQUEST PASSED VALIDATION - ASSIGN THE NEXT ACCOUNT-ID,
032260*   BUILD THE NEW ACCOUNT-MASTER RECORD AND WRITE IT (CR-0246).
032270*   EMPLOYER NAME/ADDRESS ARE CARRIED ON THE ACCOUNT RECORD
032280*   ONLY FOR CHEQUE ACCOUNTS - ALL OTHER TYPES GET SPACES.
032300 F2000-CREATE-ACCOUNT-RECORD.
032400*------------------------------------------------------------------
032450*   WS-NEXT-ACCT-ID IS THE PROGRAM'S OWN SEQUENCE (CR-0246) - THE
032460*   OPERATOR NO LONGER KEYS AN ACCOUNT-ID ON THE REQUEST CARD.
032500     ADD 1 TO WS-NEXT-ACCT-ID.
032600     MOVE SPACES             TO ACCT-MASTER-RECORD.
032700     MOVE WS-NEXT-ACCT-ID    TO ACCT-ID.
032800     MOVE REQ-ACCT-NUMBER    TO ACCT-NUMBER.
032900     MOVE REQ-ACCT-TYPE      TO ACCT-TYPE.
032950*   INITIAL DEPOSIT BECOMES THE OPENING BALANCE - THERE IS NO
032960*   SEPARATE TRANSACTION RECORD FOR IT ON THE TRANSACTION FILE.
033000     MOVE REQ-INITIAL-DEPOSIT
033100                             TO ACCT-BALANCE.
033200     MOVE REQ-BRANCH         TO ACCT-BRANCH.
033300     MOVE REQ-CUST-ID        TO ACCT-CUST-ID.
033350*   STATUS 'A' - ACTIVE.  NO NEW ACCOUNT IS EVER OPENED CLOSED.
033400     MOVE 'A'                TO ACCT-STATUS-BYTE.
033500     ACCEPT ACCT-OPEN-DATE-CCYYMMDD FROM DATE YYYYMMDD.
033600*
033650*   EMPLOYER FIELDS ARE MEANINGFUL ONLY ON A CHEQUE ACCOUNT - ALL
033660*   OTHER TYPES CARRY SPACES SO A LATER TRUST-DEED OR STATEMENT
033670*   PROGRAM DOES NOT HAVE TO KNOW THE ACCOUNT TYPE TO READ THIS
033680*   FIELD SAFELY.
033700     IF REQ-IS-CHEQUE
033800         MOVE CUST-EMPLOYER-NAME    TO ACCT-EMPLOYER-NAME
033900         MOVE CUST-EMPLOYER-ADDRESS TO ACCT-EMPLOYER-ADDRESS
034000     ELSE
034100         MOVE SPACES TO ACCT-EMPLOYER-NAME
034200         MOVE SPACES TO ACCT-EMPLOYER-ADDRESS
034300     END-IF.
034400*
034500     WRITE ACCT-MASTER-RECORD.
034600     IF ACCT-FILE-STATUS NOT = '00'
034700         MOVE 'ACCOUNT-FILE I/O ERROR ON WRITE' TO WS-ERR-MSG
034800         MOVE ACCT-FILE-STATUS      TO WS-ERR-CDE
034900         MOVE 'F2000-CREATE-ACCOUNT-RECORD' TO WS-ERR-PROC
035000         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
035100     END-IF.
035200     ADD 1 TO WS-REQ-ACCEPT-CNT.
035300*
035400 F2000-EX.
035500     EXIT.
035600*------------------------------------------------------------------
035650*   REQUEST FAILED VALIDATION - COUNT IT AND DISPLAY THE REASON
035660*   ON THE RUN LOG SO THE OPERATOR CAN FOLLOW UP WITHOUT HAVING
035670*   TO RE-RUN THE JOB (CR-0203).
035700 F9000-REJECT-REQUEST.
035800*------------------------------------------------------------------
035900     ADD 1 TO WS-REQ-REJECT-CNT.
036000     DISPLAY 'ACCTOPN - REQUEST REJECTED - ACCT '
036100             REQ-ACCT-NUMBER ' CUST ' REQ-CUST-ID.
036200     IF CUST-WAS-FOUND
036300         DISPLAY 'ACCTOPN - CUSTOMER NAME: ' CUST-FIRST-NAME
036400                 ' ' CUST-LAST-NAME
036500     END-IF.
036600     DISPLAY 'ACCTOPN - REASON: ' WS-REJECT-REASON.
036700*
036800 F9000-EX.
036900     EXIT.
037000*------------------------------------------------------------------
037050*   I/O ERROR REPORT - SAME STYLE AS THE OTHER MAINTENANCE
037060*   PROGRAM (ACCTMNT) SO THE OPERATOR SEES ONE FAMILIAR FORMAT
037070*   (CR-0290).
037100 Y0001-ERR-HANDLING.
037200*------------------------------------------------------------------
037300     DISPLAY '****************************************'.
037400     DISPLAY '* ACCTOPN - FILE I/O ERROR              *'.
037500     DISPLAY '****************************************'.
037600     DISPLAY 'PARAGRAPH  : ' WS-ERR-PROC.
037700     DISPLAY 'MESSAGE    : ' WS-ERR-MSG.
037800     DISPLAY 'STATUS CDE : ' WS-ERR-CDE.
037900     DISPLAY '****************************************'.
037950*   FILE I/O ERRORS ARE NOT RECOVERABLE MID-JOB - THE RUN STOPS
037960*   HERE AND THE OPERATOR RESTARTS FROM THE LAST GOOD CHECKPOINT
037970*   AFTER CLEARING WHATEVER CAUSED THE STATUS CODE ABOVE.
038000     STOP RUN.
038100*
038200 Y0001-EXIT.
038300     EXIT.
038400*------------------------------------------------------------------
038450*   END OF RUN - CLOSE ALL THREE FILES AND STOP.  EACH CLOSE IS
038460*   STATUS-CHECKED THE SAME WAY THE OPENS ARE IN B2000.
038500 Z0001-CLOSE-FILES.
038600*------------------------------------------------------------------
038700     CLOSE REQUEST-FILE.
038800     IF WS-REQ-STATUS NOT = '00'
038900         MOVE 'ERROR CLOSING REQUEST-FILE'  TO WS-ERR-MSG
039000         MOVE WS-REQ-STATUS                 TO WS-ERR-CDE
039100         MOVE 'Z0001-CLOSE-FILES'           TO WS-ERR-PROC
039200         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
039300     END-IF.
039400*
039500     CLOSE CUSTOMER-FILE.
039600     IF CUST-FILE-STATUS NOT = '00'
039700         MOVE 'ERROR CLOSING CUSTOMER-FILE' TO WS-ERR-MSG
039800         MOVE CUST-FILE-STATUS              TO WS-ERR-CDE
039900         MOVE 'Z0001-CLOSE-FILES'           TO WS-ERR-PROC
040000         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
040100     END-IF.
040200*
040300     CLOSE ACCOUNT-FILE.
040400     IF ACCT-FILE-STATUS NOT = '00'
040500         MOVE 'ERROR CLOSING ACCOUNT-FILE'  TO WS-ERR-MSG
040600         MOVE ACCT-FILE-STATUS              TO WS-ERR-CDE
040700         MOVE 'Z0001-CLOSE-FILES'           TO WS-ERR-PROC
040800         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
040900     END-IF.
041000*
041100     STOP RUN.
041200*
041300 Z0001-EX.
041400     EXIT.
