000100******************************************************************
000200* COPYBOOK  : CUSTREC
000300* TITLE     : CUSTOMER MASTER RECORD LAYOUT
000400* SYSTEM    : DEPOSIT ACCOUNT MAINTENANCE
000500******************************************************************
000600* MAINTENANCE HISTORY
000700*   20-05-1994  SP  CR-0118  ORIGINAL LAYOUT - NAME/ADDRESS ONLY.
000800*   09-01-1995  SP  CR-0126  WIDENED CUST-ADDRESS FROM 30 TO 40
000900*                            BYTES, BRANCHES REPORTED RURAL
001000*                            ADDRESSES WERE TRUNCATING.
001100*   14-02-1996  SP  CR-0165  ADDED EMPLOYER NAME/ADDRESS BLOCK
001200*                            FOR CHEQUE ACCOUNT ELIGIBILITY.
001300*   22-07-1997  SP  CR-0180  CONFIRMED WITH BRANCH OPS THAT
001400*                            SPACES-ONLY EMPLOYER FIELDS MEAN
001500*                            "NOT ON FILE" - SEE CUST-EMPLOYER-
001600*                            NAME / -ADDRESS NOTE BELOW.
001700*   09-11-1998  RD  CR-0201  ADDED RECORD STATUS BYTE AND LAST
001800*                            MAINTENANCE DATE FOR YEAR-2000 AUDIT.
001900*   18-01-1999  RD  CR-0207  Y2K REMEDIATION - LAST-MAINT DATE
002000*                            REBUILT AS CCYY/MM/DD (WAS YY/MM/DD)
002100*                            SO THE CENTURY NEVER HAS TO BE
002200*                            GUESSED AGAIN.
002300*   03-06-2003  SP  CR-0244  ADDED FULL-NAME AND YYYYMMDD ALT
002400*                            VIEWS FOR THE NEW REPORT WRITER.
002500*   11-09-2006  MP  CR-0286  DOCUMENTED FIELD CROSS-REFERENCE AT
002600*                            FOOT OF COPYBOOK FOR THE ACCOUNT-
002700*                            OPENING AND MAINTENANCE PROGRAMS.
002800******************************************************************
002900 01  CUST-MASTER-RECORD.
003000*--------------------------------------------------------------*
003100*    CUSTOMER IDENTIFIER - UNIQUE, ASSIGNED AT ON-BOARDING      *
003200*--------------------------------------------------------------*
003300     05  CUST-ID                     PIC 9(06).
003400*--------------------------------------------------------------*
003500*    CUSTOMER NAME BLOCK                                       *
003600*--------------------------------------------------------------*
003700     05  CUST-NAME-BLOCK.
003800         10  CUST-FIRST-NAME         PIC X(20).
003900         10  CUST-LAST-NAME          PIC X(20).
004000*
004100*    ALTERNATE SINGLE-FIELD VIEW OF THE NAME BLOCK, USED BY
004200*    THE REPORT WRITER WHEN A SINGLE 40-BYTE NAME COLUMN IS
004300*    WANTED INSTEAD OF FIRST/LAST SEPARATELY.
004400     05  CUST-FULL-NAME REDEFINES CUST-NAME-BLOCK
004500                                     PIC X(40).
004600*--------------------------------------------------------------*
004700*    CUSTOMER POSTAL / PHYSICAL ADDRESS                        *
004800*--------------------------------------------------------------*
004900     05  CUST-ADDRESS                PIC X(40).
005000*--------------------------------------------------------------*
005100*    EMPLOYMENT INFORMATION - REQUIRED ON FILE (OR SUPPLIED AT *
005200*    ACCOUNT-OPEN TIME) BEFORE A CHEQUE ACCOUNT MAY BE OPENED. *
005300*    SPACES IN BOTH FIELDS MEANS NO EMPLOYMENT INFO ON FILE.   *
005400*--------------------------------------------------------------*
005500     05  CUST-EMPLOYER-NAME          PIC X(30).
005600     05  CUST-EMPLOYER-ADDRESS       PIC X(40).
005700*--------------------------------------------------------------*
005800*    RECORD STATUS AND LAST-MAINTAINED DATE (CR-0201, 09-11-98)*
005900*--------------------------------------------------------------*
006000     05  CUST-STATUS-BYTE            PIC X(01).
006100         88  CUST-RECORD-ACTIVE                VALUE 'A'.
006200         88  CUST-RECORD-INACTIVE              VALUE 'I'.
006300     05  CUST-LAST-MAINT-DATE.
006400         10  CUST-LAST-MAINT-CCYY    PIC 9(04).
006500         10  CUST-LAST-MAINT-MM      PIC 9(02).
006600         10  CUST-LAST-MAINT-DD      PIC 9(02).
006700*
006800*    ALTERNATE 8-DIGIT VIEW OF THE LAST-MAINTAINED DATE, ADDED
006900*    CR-0244 SO THE REPORT WRITER CAN MOVE IT IN ONE PIECE.
007000     05  CUST-LAST-MAINT-DATE-CCYYMMDD
007100                          REDEFINES CUST-LAST-MAINT-DATE
007200                                     PIC 9(08).
007300*--------------------------------------------------------------*
007400*    RESERVE FOR FUTURE EXPANSION                              *
007500*--------------------------------------------------------------*
007600     05  FILLER                      PIC X(09).
007700******************************************************************
007800* RECORD LENGTH ... 174 BYTES (SEE FIELD CROSS-REFERENCE BELOW)
007900******************************************************************
008000* FIELD CROSS-REFERENCE (CR-0286, 11-09-2006)
008100*
008200*   FIELD                        USED BY
008300*   ---------------------------  -----------------------------
008400*   CUST-ID                      ACCTMNT (LOAD CUSTOMER-TABLE)
008500*                                ACCTOPN (RANDOM READ BY KEY)
008600*   CUST-FIRST-NAME/-LAST-NAME   ACCTOPN (REJECT-REQUEST LOG)
008700*   CUST-ADDRESS                 NOT READ BY THE BATCH PROGRAMS
008800*                                - CARRIED FOR THE TELLER
008900*                                  ENQUIRY SCREENS.
009000*   CUST-EMPLOYER-NAME/-ADDRESS  ACCTOPN (CHEQUE ACCOUNT OPEN
009100*                                ELIGIBILITY EDIT)
009200*   CUST-STATUS-BYTE             NOT SET BY THE BATCH PROGRAMS -
009300*                                MAINTAINED BY THE TELLER
009400*                                SYSTEM'S CLOSE-OUT FUNCTION.
009500*   CUST-LAST-MAINT-DATE         NOT SET BY THE BATCH PROGRAMS -
009600*                                RESERVED FOR THE ON-LINE
009700*                                MAINTENANCE TRANSACTION.
009800*
009900* A "NOT USED BY THE BATCH PROGRAMS" FIELD IS STILL PART OF THE
010000* PHYSICAL RECORD AND MUST BE CARRIED UNCHANGED WHEN THE RECORD
010100* IS REWRITTEN - SEE ACCTOPN PARAGRAPH UPDATE-CUSTOMER-EMPLOYER.
010200******************************************************************
