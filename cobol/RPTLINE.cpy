000100******************************************************************
000200* COPYBOOK  : RPTLINE
000300* TITLE     : MONTHLY ACCOUNT-MAINTENANCE SUMMARY REPORT LINE
000400* SYSTEM    : DEPOSIT ACCOUNT MAINTENANCE
000500******************************************************************
000600* MAINTENANCE HISTORY
000700*   09-11-1998  RD  CR-0202  ORIGINAL LAYOUT - ONE LINE PER
000800*                            BRANCH, GRAND TOTAL LINE AT FOOT.
000900*   03-06-2003  SP  CR-0245  WIDENED THE THREE MONEY COLUMNS TO
001000*                            12 BYTES SO A NEGATIVE NINE-DIGIT
001100*                            TOTAL PRINTS WITHOUT TRUNCATION.
001200******************************************************************
001300 01  RPT-DETAIL-LINE.
001400*--------------------------------------------------------------*
001500*    COLS  1-20  BRANCH NAME, OR THE LITERAL 'GRAND TOTAL' ON   *
001600*                THE FINAL LINE OF THE REPORT.                 *
001700*--------------------------------------------------------------*
001800     05  RPT-BRANCH-NAME             PIC X(20).
001900     05  FILLER                      PIC X(01).
002000*--------------------------------------------------------------*
002100*    COLS 22-27  ACCOUNTS PROCESSED, THIS BRANCH (OR GRAND      *
002200*                TOTAL COUNT ON THE FOOTING LINE).              *
002300*--------------------------------------------------------------*
002400     05  RPT-ACCOUNTS-PROCESSED      PIC 9(06).
002500     05  FILLER                      PIC X(01).
002600*--------------------------------------------------------------*
002700*    COLS 29-40  TOTAL DEPOSITS APPLIED THIS RUN.               *
002800*--------------------------------------------------------------*
002900     05  RPT-TOTAL-DEPOSITS          PIC -(8)9.99.
003000     05  FILLER                      PIC X(01).
003100*--------------------------------------------------------------*
003200*    COLS 42-53  TOTAL WITHDRAWALS APPLIED THIS RUN.            *
003300*--------------------------------------------------------------*
003400     05  RPT-TOTAL-WITHDRAWALS       PIC -(8)9.99.
003500     05  FILLER                      PIC X(01).
003600*--------------------------------------------------------------*
003700*    COLS 55-66  TOTAL INTEREST POSTED THIS RUN.                *
003800*--------------------------------------------------------------*
003900     05  RPT-TOTAL-INTEREST          PIC -(8)9.99.
004000*--------------------------------------------------------------*
004100*    COLS 67-80  RESERVE - 80 COLUMN PRINT LINE.                *
004200*--------------------------------------------------------------*
004300     05  FILLER                      PIC X(14).
004400******************************************************************
004500* RECORD LENGTH ... 80 BYTES (LINE-SEQUENTIAL PRINT IMAGE)
004600******************************************************************
