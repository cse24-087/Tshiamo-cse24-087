000100******************************************************************
000200* PROGRAM   : ACCTMNT
000300* TITLE     : MONTHLY ACCOUNT MAINTENANCE AND INTEREST POSTING
000400* SYSTEM    : DEPOSIT ACCOUNT MAINTENANCE
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700******************************************************************
000800 PROGRAM-ID.    ACCTMNT.
000900 AUTHOR.        S. PRAJAPATI.
001000 INSTALLATION.  FIRST CAPITAL BANK - GABORONE DP CENTER.
001100 DATE-WRITTEN.  06/15/94.
001200 DATE-COMPILED.
001300 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
001400******************************************************************
001500* CHANGE LOG
001600*   06-15-1994  SP  CR-0119  ORIGINAL PROGRAM.  READS CUSTOMER AND
001700*                            ACCOUNT MASTERS, APPLIES DEPOSIT AND
001800*                            WITHDRAWAL TRANSACTIONS, POSTS
001900*                            MONTHLY INTEREST, WRITES UPDATED
002000*                            REGISTER.  SAVINGS ACCOUNTS ONLY.
002100*   11-08-1995  SP  CR-0140  ADDED INVESTMENT ACCOUNT WITHDRAWAL
002200*                            AND INTEREST RULES (SEE ACCT-TYPE ON
002300*                            THE ACCOUNT MASTER).
002400*   14-02-1996  SP  CR-0166  ADDED CHEQUE ACCOUNT WITHDRAWAL RULE.
002500*                            CHEQUE ACCOUNTS DO NOT EARN INTEREST.
002600*   30-03-1997  SP  CR-0175  ACCT-BALANCE REPACKED TO COMP-3 ON
002700*                            THE MASTER - CHANGED ALL ARITHMETIC
002800*                            TO USE THE PACKED FIELD DIRECTLY.
002900*   09-11-1998  RD  CR-0202  ADDED THE PER-BRANCH SUMMARY REPORT
003000*                            (RPTLINE COPYBOOK) WITH CONTROL
003100*                            BREAK ON ACCT-BRANCH AND A GRAND
003200*                            TOTAL LINE.
003300*   18-01-1999  RD  CR-0208  Y2K REMEDIATION - NO 2-DIGIT YEARS
003400*                            REMAIN IN THIS PROGRAM, MASTER DATE
003500*                            FIELDS NOW CARRIED CCYY/MM/DD BY THE
003600*                            COPYBOOK.
003700*   03-06-2003  SP  CR-0245  WIDENED THE REPORT MONEY COLUMNS -
003800*                            SEE RPTLINE MAINTENANCE HISTORY.
003900*   11-09-2006  MP  CR-0287  REWORKED THE ACCOUNT LOOKUP AS A
004000*                            SEPARATE PARAGRAPH (E2100/E2110) SO
004100*                            THE APPLY-TRANSACTION LOGIC READS
004200*                            STRAIGHT THROUGH.  NO CHANGE IN
004300*                            BEHAVIOUR.
004400*   19-03-2009  MP  CR-0289  ACCOUNT-TABLE WAS NOT CARRYING THE
004500*                            EMPLOYER NAME/ADDRESS, STATUS BYTE
004600*                            OR OPEN DATE OFF THE MASTER - THE
004700*                            REGISTER WRITE WAS BLANKING/ZEROING
004800*                            THESE EVERY RUN.  TABLE AND REGISTER
004900*                            WRITE NOW CARRY ALL FOUR THROUGH
005000*                            UNCHANGED.  AUDIT FINDING, BRANCH OPS.
005100*   02-06-2009  MP  CR-0291  TOP-OF-FORM, ALPHA-TYPE AND THE UPSI-0
005200*                            RERUN SWITCH WERE DECLARED IN
005300*                            SPECIAL-NAMES BUT NEVER USED.  GRAND
005400*                            TOTAL LINE NOW EJECTS TO A NEW PAGE
005500*                            (TOP-OF-FORM), THE ACCT-TYPE FIELD
005600*                            COMING OFF THE MASTER IS NOW CLASS-
005700*                            TESTED AGAINST ALPHA-TYPE AS A DATA-
005800*                            QUALITY CHECK, AND THE OPERATOR IS
005900*                            WARNED ON THE RUN LOG WHEN UPSI-0 IS
006000*                            SET FOR A RERUN.  ALSO ADDED PARAGRAPH
006100*                            AND STEP COMMENTARY THROUGHOUT - AUDIT
006200*                            FOUND THIS PROGRAM TOO THIN ON
006300*                            COMMENTS FOR A PRODUCTION JOB OF THIS
006400*                            AGE.  NO CHANGE TO ANY POSTING OR
006500*                            REGISTER ARITHMETIC.
006600*   19-06-2009  MP  CR-0293  (1) CUSTOMER-TABLE WAS BEING LOADED
006700*                            EVERY RUN BUT NEVER READ AGAIN AFTER
006800*                            THE LOAD - ADDED C3150/C3160 SO C3200
006900*                            CHECKS EACH ACCOUNT'S CUST-ID AGAINST
007000*                            THE TABLE AND WARNS ON THE RUN LOG IF
007100*                            THE OWNING CUSTOMER IS NOT ON FILE.
007200*                            (2) INTERNAL RULE-NUMBER TAGS LEFT IN
007300*                            PARAGRAPH AND STEP COMMENTS BY CR-0291
007400*                            WERE STRIPPED - THIS SHOP CITES ITS OWN
007500*                            CR NUMBERS ONLY, NOT AN EXTERNAL
007600*                            REQUIREMENTS DOCUMENT'S NUMBERING.  NO
007700*                            CHANGE TO ANY POSTING OR INTEREST
007800*                            ARITHMETIC.
007900******************************************************************
008000 ENVIRONMENT DIVISION.
008100******************************************************************
008200 CONFIGURATION SECTION.
008300 SPECIAL-NAMES.
008400*    C01/TOP-OF-FORM - GRAND TOTAL LINE ON THE SUMMARY REPORT
008500*    STARTS A FRESH PAGE (SEE H2900-WRITE-GRAND-TOTAL) SO IT IS
008600*    NEVER LOST PARTWAY DOWN A PAGE OF BRANCH DETAIL (CR-0291).
008700     C01 IS TOP-OF-FORM
008800*    ALPHA-TYPE - CLASS TEST USED AS A DATA-QUALITY CHECK ON
008900*    ACCT-TYPE COMING OFF THE ACCOUNT MASTER (CR-0291).
009000     CLASS ALPHA-TYPE IS 'A' THRU 'Z' ' '
009100*    UPSI-0 - OPERATOR SETS THIS ON AT JCL/RUN-CARD LEVEL WHEN
009200*    THE MONTH IS BEING REPROCESSED.  A0001-MAIN-PARA CHECKS IT
009300*    AND WARNS ON THE RUN LOG (CR-0291).
009400     UPSI-0 ON STATUS IS ACCTMNT-RERUN-SW.
009500*
009600 INPUT-OUTPUT SECTION.
009700 FILE-CONTROL.
009800     SELECT CUSTOMER-FILE ASSIGN TO CUSTMSTR
009900         ORGANIZATION IS INDEXED
010000         ACCESS MODE IS SEQUENTIAL
010100         RECORD KEY IS CUST-ID
010200         FILE STATUS IS CUST-FILE-STATUS.
010300*
010400     SELECT ACCOUNT-FILE ASSIGN TO ACCTMSTR
010500         ORGANIZATION IS INDEXED
010600         ACCESS MODE IS SEQUENTIAL
010700         RECORD KEY IS ACCT-NUMBER
010800         FILE STATUS IS ACCT-FILE-STATUS.
010900*
011000     SELECT TRANSACTION-FILE ASSIGN TO TRNFILE
011100         ACCESS MODE IS SEQUENTIAL
011200         FILE STATUS IS TRNS-FILE-STATUS.
011300*
011400     SELECT REGISTER-FILE ASSIGN TO ACCTREG
011500         ACCESS MODE IS SEQUENTIAL
011600         FILE STATUS IS REG-FILE-STATUS.
011700*
011800     SELECT REPORT-FILE ASSIGN TO ACCTRPT
011900         ACCESS MODE IS SEQUENTIAL
012000         FILE STATUS IS RPT-FILE-STATUS.
012100******************************************************************
012200 DATA DIVISION.
012300******************************************************************
012400 FILE SECTION.
012500 FD  CUSTOMER-FILE.
012600     COPY CUSTREC.
012700*
012800 FD  ACCOUNT-FILE.
012900     COPY ACCTREC.
013000*
013100 FD  TRANSACTION-FILE.
013200 01  TRNS-RECORD.
013300*--------------------------------------------------------------*
013400*    TRANSACTION INPUT - ONE DEPOSIT OR WITHDRAWAL PER RECORD   *
013500*--------------------------------------------------------------*
013600     05  TXN-ACCT-NUMBER             PIC X(10).
013700     05  TXN-TYPE                    PIC X(08).
013800         88  TXN-IS-DEPOSIT                  VALUE 'DEPOSIT'.
013900         88  TXN-IS-WITHDRAWAL               VALUE 'WITHDRAW'.
014000     05  TXN-AMOUNT                  PIC S9(9)V99 COMP-3.
014100     05  FILLER                      PIC X(02).
014200*
014300 FD  REGISTER-FILE.
014400     COPY ACCTREC REPLACING ACCT-MASTER-RECORD BY
014500         ACCOUNT-REGISTER-RECORD, ==ACCT-== BY ==REG-==.
014600*
014700 FD  REPORT-FILE.
014800     COPY RPTLINE.
014900******************************************************************
015000 WORKING-STORAGE SECTION.
015100******************************************************************
015200*    FILE STATUS SWITCHES                                        *
015300******************************************************************
015400 77  CUST-FILE-STATUS            PIC X(02) VALUE SPACES.
015500 77  ACCT-FILE-STATUS            PIC X(02) VALUE SPACES.
015600 77  TRNS-FILE-STATUS            PIC X(02) VALUE SPACES.
015700 77  REG-FILE-STATUS             PIC X(02) VALUE SPACES.
015800 77  RPT-FILE-STATUS             PIC X(02) VALUE SPACES.
015900******************************************************************
016000*    END-OF-FILE AND FOUND SWITCHES                              *
016100******************************************************************
016200 77  WS-CUST-EOF-SW              PIC X(01) VALUE 'N'.
016300     88  CUST-AT-EOF                        VALUE 'Y'.
016400 77  WS-ACCT-EOF-SW              PIC X(01) VALUE 'N'.
016500     88  ACCT-AT-EOF                        VALUE 'Y'.
016600 77  WS-TRNS-EOF-SW              PIC X(01) VALUE 'N'.
016700     88  TRNS-AT-EOF                        VALUE 'Y'.
016800 77  WS-ACCT-FOUND-SW            PIC X(01) VALUE 'N'.
016900     88  ACCT-WAS-FOUND                     VALUE 'Y'.
017000 77  WS-OWNER-FOUND-SW           PIC X(01) VALUE 'N'.
017100*    SET BY C3150-VERIFY-OWNING-CUSTOMER BELOW (CR-0293) - TRUE
017200*    IF THE ACCOUNT'S CUST-ID WAS ACTUALLY LOADED INTO
017300*    CUSTOMER-TABLE.
017400     88  OWNING-CUST-ON-FILE                VALUE 'Y'.
017500 77  ACCTMNT-RERUN-SW            PIC X(01) VALUE 'N'.
017600*    UPSI-0 SETS THIS BYTE AT PROGRAM INITIATION (CR-0291).
017700     88  ACCTMNT-IS-RERUN                    VALUE 'Y'.
017800******************************************************************
017900*    COUNTERS AND SUBSCRIPTS - ALL BINARY, PERFORMANCE ONLY      *
018000******************************************************************
018100 77  WS-CUST-COUNT               PIC 9(04) COMP VALUE ZEROES.
018200 77  WS-ACCT-COUNT               PIC 9(04) COMP VALUE ZEROES.
018300 77  WS-SUB                      PIC 9(04) COMP VALUE ZEROES.
018400 77  WS-FIND-SUB                 PIC 9(04) COMP VALUE ZEROES.
018500 77  WS-OWNER-SUB                PIC 9(04) COMP VALUE ZEROES.
018600 77  WS-TRNS-READ-CNT            PIC 9(06) COMP VALUE ZEROES.
018700 77  WS-TRNS-REJECT-CNT          PIC 9(06) COMP VALUE ZEROES.
018800******************************************************************
018900*    WORK FIELDS                                                 *
019000******************************************************************
019100 77  WS-INTEREST-AMT             PIC S9(9)V99 COMP-3 VALUE ZERO.
019200 77  WS-REJECT-REASON            PIC X(60) VALUE SPACES.
019300 77  WS-ERR-MSG                  PIC X(40) VALUE SPACES.
019400 77  WS-ERR-CDE                  PIC X(02) VALUE SPACES.
019500 77  WS-ERR-PROC                 PIC X(20) VALUE SPACES.
019600******************************************************************
019700*    CUSTOMER-TABLE - CUSTOMER MASTER LOADED IN CUST-ID ORDER    *
019800*    (CR-0119).  SIZED TO THE BRANCH NETWORK'S CUSTOMER BOOK.    *
019900******************************************************************
020000 01  CUSTOMER-TABLE.
020100     05  CT-ENTRY OCCURS 5000 TIMES.
020200         10  CT-CUST-ID              PIC 9(06).
020300         10  CT-CUST-FIRST-NAME      PIC X(20).
020400         10  CT-CUST-LAST-NAME       PIC X(20).
020500         10  CT-CUST-EMPLOYER-NAME   PIC X(30).
020600         10  CT-CUST-EMPLOYER-ADDR   PIC X(40).
020700         10  FILLER                  PIC X(05).
020800******************************************************************
020900*    ACCOUNT-TABLE - ACCOUNT MASTER LOADED IN ACCT-NUMBER ORDER  *
021000*    (CR-0119).  CARRIES THIS RUN'S DEPOSIT, WITHDRAWAL AND      *
021100*    INTEREST ACCUMULATORS FOR THE BRANCH SUMMARY REPORT         *
021200*    (CR-0202).                                                  *
021300******************************************************************
021400 01  ACCOUNT-TABLE.
021500     05  AT-ENTRY OCCURS 5000 TIMES.
021600         10  AT-ACCT-ID              PIC 9(06).
021700         10  AT-ACCT-NUMBER          PIC X(10).
021800         10  AT-ACCT-TYPE            PIC X(10).
021900             88  AT-TYPE-SAVINGS             VALUE 'SAVINGS'.
022000             88  AT-TYPE-INVESTMENT          VALUE 'INVESTMENT'.
022100             88  AT-TYPE-CHEQUE              VALUE 'CHEQUE'.
022200         10  AT-ACCT-BALANCE         PIC S9(9)V99 COMP-3.
022300         10  AT-ACCT-BRANCH          PIC X(20).
022400         10  AT-ACCT-CUST-ID         PIC 9(06).
022500         10  AT-ACCT-DEPOSITS        PIC S9(9)V99 COMP-3.
022600         10  AT-ACCT-WITHDRAWALS     PIC S9(9)V99 COMP-3.
022700         10  AT-ACCT-INTEREST        PIC S9(9)V99 COMP-3.
022800*
022900*    THE NEXT FOUR FIELDS ARE CARRIED UNCHANGED FROM THE ACCOUNT
023000*    MASTER SO THE REGISTER WRITTEN AT G2100-WRITE-ONE-REGISTER
023100*    IS A TRUE UPDATED COPY OF THE MASTER, NOT A MASTER WITH
023200*    THESE FIELDS BLANKED (CR-0289).
023300         10  AT-ACCT-EMPLOYER-NAME   PIC X(30).
023400         10  AT-ACCT-EMPLOYER-ADDR   PIC X(40).
023500         10  AT-ACCT-STATUS-BYTE     PIC X(01).
023600         10  AT-ACCT-OPEN-CCYYMMDD   PIC 9(08).
023700         10  FILLER                  PIC X(05).
023800******************************************************************
023900*    BRANCH AND GRAND-TOTAL ACCUMULATORS FOR THE SUMMARY REPORT  *
024000*    (CR-0202)                                                   *
024100******************************************************************
024200 01  WS-BRANCH-TOTALS.
024300     05  WS-HOLD-BRANCH              PIC X(20) VALUE SPACES.
024400     05  WS-BR-ACCOUNTS              PIC 9(06) COMP VALUE ZERO.
024500     05  WS-BR-DEPOSITS              PIC S9(9)V99 COMP-3
024600                                                   VALUE ZERO.
024700     05  WS-BR-WITHDRAWALS           PIC S9(9)V99 COMP-3
024800                                                   VALUE ZERO.
024900     05  WS-BR-INTEREST              PIC S9(9)V99 COMP-3
025000                                                   VALUE ZERO.
025100     05  FILLER                      PIC X(04).
025200*
025300 01  WS-GRAND-TOTALS.
025400     05  WS-GR-ACCOUNTS              PIC 9(06) COMP VALUE ZERO.
025500     05  WS-GR-DEPOSITS              PIC S9(9)V99 COMP-3
025600                                                   VALUE ZERO.
025700     05  WS-GR-WITHDRAWALS           PIC S9(9)V99 COMP-3
025800                                                   VALUE ZERO.
025900     05  WS-GR-INTEREST              PIC S9(9)V99 COMP-3
026000                                                   VALUE ZERO.
026100     05  FILLER                      PIC X(04).
026200******************************************************************
026300 PROCEDURE DIVISION.
026400******************************************************************
026500*    PARAGRAPH INDEX - ADDED PER AUDIT REQUEST, CR-0291.          *
026600*                                                                 *
026700*    A0001  MAIN CONTROL PARAGRAPH                                *
026800*    B2000  OPEN ALL FILES                                       *
026900*    C2000  LOAD CUSTOMER-TABLE (DRIVER)                         *
027000*    C2100  READ ONE CUSTOMER MASTER RECORD                      *
027100*    C2200  STORE ONE CUSTOMER-TABLE ENTRY                       *
027200*    C3000  LOAD ACCOUNT-TABLE (DRIVER)                          *
027300*    C3100  READ ONE ACCOUNT MASTER RECORD                       *
027400*    C3200  STORE ONE ACCOUNT-TABLE ENTRY                        *
027500*    C3150  VERIFY THE ACCOUNT'S OWNER IS IN CUSTOMER-TABLE       *
027600*    C3160  TEST ONE CUSTOMER-TABLE ENTRY                        *
027700*    D2000  READ ONE TRANSACTION                                 *
027800*    E2000  APPLY ONE TRANSACTION (DRIVER)                       *
027900*    E2100  FIND THE TRANSACTION'S ACCOUNT (DRIVER)               *
028000*    E2110  TEST ONE ACCOUNT-TABLE ENTRY                          *
028100*    E3000  POST A DEPOSIT                                       *
028200*    E4000  POST A WITHDRAWAL, RULES VARY BY ACCOUNT TYPE        *
028300*    E9000  REJECT A TRANSACTION                                 *
028400*    F2000  POST INTEREST TABLE-WIDE (DRIVER)                    *
028500*    F3000  POST INTEREST TO ONE ACCOUNT, RATE BY ACCOUNT TYPE   *
028600*    G2000  WRITE THE ACCOUNT REGISTER (DRIVER)                  *
028700*    G2100  WRITE ONE REGISTER RECORD                            *
028800*    H2000  BUILD THE BRANCH SUMMARY REPORT (DRIVER)              *
028900*    H2050  ACCUMULATE ONE ACCOUNT INTO THE BRANCH SUBTOTALS      *
029000*    H2100  WRITE ONE BRANCH DETAIL LINE                          *
029100*    H2900  WRITE THE GRAND TOTAL LINE                            *
029200*    Y0001  COMMON FATAL ERROR HANDLING                           *
029300*    Z0001  CLOSE ALL FILES AND STOP RUN                          *
029400******************************************************************
029500*
029600 A0001-MAIN-PARA.
029700*    OVERALL CONTROL PARAGRAPH FOR THE MONTHLY MAINTENANCE RUN.
029800*    OPENS THE FILES, LOADS THE TWO IN-MEMORY MASTER TABLES,
029900*    THEN DRIVES THE TRANSACTION LOOP, THE INTEREST POSTING PASS,
030000*    THE TRANSACTION REGISTER AND THE BRANCH SUMMARY REPORT
030100*    (SEE E3000/E4000 FOR POSTING RULES AND F3000 FOR INTEREST).
030200*
030300     IF ACCTMNT-IS-RERUN
030400         DISPLAY 'ACCTMNT - *** UPSI-0 IS ON - THIS IS A RERUN '
030500             'OF THE MONTHLY MAINTENANCE JOB - VERIFY THE '
030600             'CUSTOMER/ACCOUNT/TRANSACTION FILES ARE THE '
030700             'CORRECT GENERATION BEFORE ACCEPTING THIS OUTPUT '
030800             '(CR-0291) ***'
030900     END-IF.
031000*
031100     PERFORM B2000-OPEN-FILES          THRU B2000-EX.
031200     PERFORM C2000-LOAD-CUSTOMER-TABLE THRU C2000-EX.
031300     PERFORM C3000-LOAD-ACCOUNT-TABLE  THRU C3000-EX.
031400*
031500*    D2000/E2000 - MAIN TRANSACTION LOOP.  EACH TRANSACTION IS
031600*    MATCHED TO ITS ACCOUNT IN THE TABLE AND POSTED OR REJECTED
031700*    PER THE DEPOSIT/WITHDRAWAL RULES CODED IN E3000/E4000.
031800     PERFORM D2000-READ-TRANSACTION THRU D2000-EX.
031900     IF WS-TRNS-EOF-SW NOT = 'Y'
032000         PERFORM E2000-APPLY-TRANSACTION THRU E2000-EX
032100             UNTIL WS-TRNS-EOF-SW = 'Y'
032200     END-IF.
032300*
032400     PERFORM F2000-POST-INTEREST-TABLE THRU F2000-EX.
032500     PERFORM G2000-WRITE-REGISTER      THRU G2000-EX.
032600     PERFORM H2000-BUILD-SUMMARY-REPORT THRU H2000-EX.
032700*
032800     DISPLAY 'ACCTMNT - CUSTOMERS LOADED    : ' WS-CUST-COUNT.
032900     DISPLAY 'ACCTMNT - ACCOUNTS LOADED     : ' WS-ACCT-COUNT.
033000     DISPLAY 'ACCTMNT - TRANSACTIONS READ   : ' WS-TRNS-READ-CNT.
033100     DISPLAY 'ACCTMNT - TRANSACTIONS REJECT : '
033200                                            WS-TRNS-REJECT-CNT.
033300*
033400     PERFORM Z0001-CLOSE-FILES THRU Z0001-EX.
033500*
033600 A0001-MAIN-EX.
033700     EXIT.
033800*----------------------------------------------------------------*
033900 B2000-OPEN-FILES.
034000*----------------------------------------------------------------*
034100*    OPENS ALL FIVE FILES THE MONTHLY MAINTENANCE RUN NEEDS.
034200*    ANY OPEN FAILURE IS FATAL - Y0001-ERR-HANDLING ABENDS THE
034300*    JOB RATHER THAN LET IT LIMP ALONG SHORT A MASTER OR OUTPUT.
034400*    CUSTOMER-FILE AND ACCOUNT-FILE ARE OPENED INPUT ONLY -
034500*    NEITHER MASTER IS REWRITTEN BY THIS PROGRAM (ACCTMNT UPDATES
034600*    THE IN-MEMORY TABLES, NOT THE MASTER FILES THEMSELVES).
034700     OPEN INPUT  CUSTOMER-FILE.
034800     IF CUST-FILE-STATUS NOT = '00'
034900         MOVE 'ERROR OPENING CUSTOMER-FILE' TO WS-ERR-MSG
035000         MOVE CUST-FILE-STATUS              TO WS-ERR-CDE
035100         MOVE 'B2000-OPEN-FILES'            TO WS-ERR-PROC
035200         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
035300     END-IF.
035400*
035500     OPEN INPUT  ACCOUNT-FILE.
035600     IF ACCT-FILE-STATUS NOT = '00'
035700         MOVE 'ERROR OPENING ACCOUNT-FILE'  TO WS-ERR-MSG
035800         MOVE ACCT-FILE-STATUS              TO WS-ERR-CDE
035900         MOVE 'B2000-OPEN-FILES'            TO WS-ERR-PROC
036000         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
036100     END-IF.
036200*
036300*    TRANSACTION-FILE HOLDS THE MONTH'S DEPOSITS/WITHDRAWALS -
036400*    IT IS THE ONLY VARIABLE-VOLUME FILE OF THE THREE INPUTS.
036500     OPEN INPUT  TRANSACTION-FILE.
036600     IF TRNS-FILE-STATUS NOT = '00'
036700         MOVE 'ERROR OPENING TRANSACTION-FILE' TO WS-ERR-MSG
036800         MOVE TRNS-FILE-STATUS              TO WS-ERR-CDE
036900         MOVE 'B2000-OPEN-FILES'            TO WS-ERR-PROC
037000         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
037100     END-IF.
037200*
037300*    REGISTER-FILE AND REPORT-FILE ARE THIS RUN'S TWO OUTPUTS -
037400*    OPENED OUTPUT, NOT EXTEND, SINCE EACH RUN PRODUCES A FRESH
037500*    GENERATION RATHER THAN APPENDING TO LAST MONTH'S.
037600     OPEN OUTPUT REGISTER-FILE.
037700     IF REG-FILE-STATUS NOT = '00'
037800         MOVE 'ERROR OPENING REGISTER-FILE' TO WS-ERR-MSG
037900         MOVE REG-FILE-STATUS               TO WS-ERR-CDE
038000         MOVE 'B2000-OPEN-FILES'            TO WS-ERR-PROC
038100         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
038200     END-IF.
038300*
038400     OPEN OUTPUT REPORT-FILE.
038500     IF RPT-FILE-STATUS NOT = '00'
038600         MOVE 'ERROR OPENING REPORT-FILE'   TO WS-ERR-MSG
038700         MOVE RPT-FILE-STATUS               TO WS-ERR-CDE
038800         MOVE 'B2000-OPEN-FILES'            TO WS-ERR-PROC
038900         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
039000     END-IF.
039100*
039200 B2000-EX.
039300     EXIT.
039400*----------------------------------------------------------------*
039500 C2000-LOAD-CUSTOMER-TABLE.
039600*----------------------------------------------------------------*
039700*    DRIVER PARAGRAPH FOR THE CUSTOMER-MASTER READ LOOP.  THE
039800*    WHOLE CUSTOMER FILE IS BROUGHT INTO CUSTOMER-TABLE BEFORE
039900*    ANY TRANSACTION IS TOUCHED SO C3200-STORE-ACCOUNT-ENTRY CAN
040000*    VERIFY EACH ACCOUNT'S OWNING CUST-ID WITHOUT RE-READING THE
040100*    CUSTOMER FILE (CR-0293) - SEE C3150 BELOW.
040200     PERFORM C2100-READ-CUSTOMER-MASTER THRU C2100-EX.
040300     IF WS-CUST-EOF-SW NOT = 'Y'
040400         PERFORM C2200-STORE-CUSTOMER-ENTRY THRU C2200-EX
040500             UNTIL WS-CUST-EOF-SW = 'Y'
040600     END-IF.
040700*
040800 C2000-EX.
040900     EXIT.
041000*----------------------------------------------------------------*
041100 C2100-READ-CUSTOMER-MASTER.
041200*----------------------------------------------------------------*
041300*    ONE READ OF CUSTOMER-FILE.  STATUS '10' SETS THE EOF
041400*    SWITCH; ANYTHING ELSE THAT IS NOT '00' IS AN I/O ERROR
041500*    AND GOES TO Y0001-ERR-HANDLING.
041600     READ CUSTOMER-FILE.
041700     EVALUATE CUST-FILE-STATUS
041800         WHEN '00'
041900             CONTINUE
042000         WHEN '10'
042100             MOVE 'Y' TO WS-CUST-EOF-SW
042200         WHEN OTHER
042300             MOVE 'CUSTOMER-FILE I/O ERROR ON READ' TO WS-ERR-MSG
042400             MOVE CUST-FILE-STATUS         TO WS-ERR-CDE
042500             MOVE 'C2100-READ-CUSTOMER-MASTER' TO WS-ERR-PROC
042600             PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
042700     END-EVALUATE.
042800*
042900 C2100-EX.
043000     EXIT.
043100*----------------------------------------------------------------*
043200 C2200-STORE-CUSTOMER-ENTRY.
043300*----------------------------------------------------------------*
043400*    MOVES ONE CUSTOMER MASTER RECORD INTO CUSTOMER-TABLE AT
043500*    SUBSCRIPT WS-CUST-COUNT, THEN READS THE NEXT ONE SO THE
043600*    PERFORM UNTIL IN C2000 CAN TEST EOF AGAIN.
043700     ADD 1 TO WS-CUST-COUNT.
043800     MOVE CUST-ID              TO CT-CUST-ID (WS-CUST-COUNT).
043900     MOVE CUST-FIRST-NAME      TO CT-CUST-FIRST-NAME
044000                                              (WS-CUST-COUNT).
044100     MOVE CUST-LAST-NAME       TO CT-CUST-LAST-NAME
044200                                              (WS-CUST-COUNT).
044300     MOVE CUST-EMPLOYER-NAME   TO CT-CUST-EMPLOYER-NAME
044400                                              (WS-CUST-COUNT).
044500     MOVE CUST-EMPLOYER-ADDRESS TO CT-CUST-EMPLOYER-ADDR
044600                                              (WS-CUST-COUNT).
044700     PERFORM C2100-READ-CUSTOMER-MASTER THRU C2100-EX.
044800*
044900 C2200-EX.
045000     EXIT.
045100*----------------------------------------------------------------*
045200 C3000-LOAD-ACCOUNT-TABLE.
045300*----------------------------------------------------------------*
045400*    DRIVER PARAGRAPH FOR THE ACCOUNT-MASTER READ LOOP -
045500*    MIRRORS C2000 ABOVE.  ACCOUNT-TABLE IS FULLY LOADED, WITH
045600*    ITS ACTIVITY ACCUMULATORS AT ZERO, BEFORE E2000 POSTS THE
045700*    FIRST TRANSACTION.
045800     PERFORM C3100-READ-ACCOUNT-MASTER THRU C3100-EX.
045900     IF WS-ACCT-EOF-SW NOT = 'Y'
046000         PERFORM C3200-STORE-ACCOUNT-ENTRY THRU C3200-EX
046100             UNTIL WS-ACCT-EOF-SW = 'Y'
046200     END-IF.
046300*
046400 C3000-EX.
046500     EXIT.
046600*----------------------------------------------------------------*
046700 C3100-READ-ACCOUNT-MASTER.
046800*----------------------------------------------------------------*
046900*    ONE READ OF ACCOUNT-FILE.  SAME STATUS HANDLING PATTERN
047000*    AS C2100 ABOVE.
047100     READ ACCOUNT-FILE.
047200     EVALUATE ACCT-FILE-STATUS
047300         WHEN '00'
047400             CONTINUE
047500         WHEN '10'
047600             MOVE 'Y' TO WS-ACCT-EOF-SW
047700         WHEN OTHER
047800             MOVE 'ACCOUNT-FILE I/O ERROR ON READ' TO WS-ERR-MSG
047900             MOVE ACCT-FILE-STATUS         TO WS-ERR-CDE
048000             MOVE 'C3100-READ-ACCOUNT-MASTER' TO WS-ERR-PROC
048100             PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
048200     END-EVALUATE.
048300*
048400 C3100-EX.
048500     EXIT.
048600*----------------------------------------------------------------*
048700 C3200-STORE-ACCOUNT-ENTRY.
048800*----------------------------------------------------------------*
048900*    MOVES ONE ACCOUNT MASTER RECORD INTO THE ACCOUNT-TABLE
049000*    SUBSCRIPT WS-ACCT-COUNT, ZEROING THE ACTIVITY ACCUMULATORS
049100*    THAT E2000/F2000 WILL BUILD UP DURING THE RUN.
049200     ADD 1 TO WS-ACCT-COUNT.
049300     MOVE ACCT-ID           TO AT-ACCT-ID       (WS-ACCT-COUNT).
049400     MOVE ACCT-NUMBER       TO AT-ACCT-NUMBER   (WS-ACCT-COUNT).
049500*    ACCT-TYPE IS CLASS-TESTED AGAINST ALPHA-TYPE AS A DATA-
049600*    QUALITY CHECK - A NON-ALPHABETIC TYPE CODE ON THE MASTER
049700*    USUALLY MEANS THE UPSTREAM ACCOUNT-OPENING JOB MIS-KEYED
049800*    THE FIELD OR THE RECORD WAS TRUNCATED IN TRANSMISSION
049900*    (CR-0291).  THE ENTRY IS STILL LOADED - THIS IS A WARNING,
050000*    NOT A REJECT.
050100     IF ACCT-TYPE IS NOT ALPHA-TYPE
050200         DISPLAY 'ACCTMNT - WARNING - ACCT-TYPE NOT ALPHABETIC '
050300             'FOR ACCT-ID ' ACCT-ID ' TYPE [' ACCT-TYPE ']'
050400     END-IF.
050500     MOVE ACCT-TYPE         TO AT-ACCT-TYPE     (WS-ACCT-COUNT).
050600     MOVE ACCT-BALANCE      TO AT-ACCT-BALANCE  (WS-ACCT-COUNT).
050700     MOVE ACCT-BRANCH       TO AT-ACCT-BRANCH   (WS-ACCT-COUNT).
050800     MOVE ACCT-CUST-ID      TO AT-ACCT-CUST-ID  (WS-ACCT-COUNT).
050900*    CR-0293 - THE ACCOUNT'S OWNING CUST-ID IS CHECKED AGAINST
051000*    CUSTOMER-TABLE RIGHT HERE, WHILE ACCT-ID IS STILL IN HAND
051100*    FOR THE WARNING MESSAGE.  A MISSING OWNER DOES NOT STOP THE
051200*    LOAD - THE ACCOUNT IS STILL POSTED - BUT IT IS LOGGED FOR
051300*    THE BRANCH TO CHASE UP AGAINST THE CUSTOMER FILE.
051400     PERFORM C3150-VERIFY-OWNING-CUSTOMER THRU C3150-EX.
051500     MOVE ACCT-EMPLOYER-NAME
051600                 TO AT-ACCT-EMPLOYER-NAME (WS-ACCT-COUNT).
051700     MOVE ACCT-EMPLOYER-ADDRESS
051800                 TO AT-ACCT-EMPLOYER-ADDR (WS-ACCT-COUNT).
051900     MOVE ACCT-STATUS-BYTE  TO AT-ACCT-STATUS-BYTE (WS-ACCT-COUNT).
052000     MOVE ACCT-OPEN-DATE-CCYYMMDD
052100                 TO AT-ACCT-OPEN-CCYYMMDD (WS-ACCT-COUNT).
052200     MOVE ZERO   TO AT-ACCT-DEPOSITS    (WS-ACCT-COUNT).
052300     MOVE ZERO   TO AT-ACCT-WITHDRAWALS (WS-ACCT-COUNT).
052400     MOVE ZERO   TO AT-ACCT-INTEREST    (WS-ACCT-COUNT).
052500     PERFORM C3100-READ-ACCOUNT-MASTER THRU C3100-EX.
052600*
052700 C3200-EX.
052800     EXIT.
052900*----------------------------------------------------------------*
053000 C3150-VERIFY-OWNING-CUSTOMER.
053100*----------------------------------------------------------------*
053200*    SEQUENTIAL SEARCH OF CUSTOMER-TABLE FOR THE ACCOUNT'S
053300*    AT-ACCT-CUST-ID (CR-0293).  CUSTOMER-TABLE IS IN CUST-ID
053400*    ORDER BUT ACCOUNT-TABLE IS NOT, SO THIS IS A FULL SCAN, THE
053500*    SAME TRADE-OFF E2100-FIND-ACCOUNT ACCEPTS FOR ITS OWN
053600*    SEQUENTIAL SEARCH OF ACCOUNT-TABLE.
053700     MOVE 'N' TO WS-OWNER-FOUND-SW.
053800     MOVE ZERO TO WS-OWNER-SUB.
053900     PERFORM C3160-TEST-ONE-CUSTOMER THRU C3160-EX
054000         VARYING WS-OWNER-SUB FROM 1 BY 1
054100         UNTIL WS-OWNER-SUB > WS-CUST-COUNT
054200            OR OWNING-CUST-ON-FILE.
054300     IF NOT OWNING-CUST-ON-FILE
054400         DISPLAY 'ACCTMNT - WARNING - OWNING CUSTOMER NOT ON '
054500             'FILE FOR ACCT-ID ' ACCT-ID ' CUST-ID ' ACCT-CUST-ID
054600     END-IF.
054700*
054800 C3150-EX.
054900     EXIT.
055000*----------------------------------------------------------------*
055100 C3160-TEST-ONE-CUSTOMER.
055200*----------------------------------------------------------------*
055300*    ONE ITERATION OF THE PERFORM VARYING IN C3150 ABOVE.
055400     IF ACCT-CUST-ID = CT-CUST-ID (WS-OWNER-SUB)
055500         MOVE 'Y' TO WS-OWNER-FOUND-SW
055600     END-IF.
055700*
055800 C3160-EX.
055900     EXIT.
056000*----------------------------------------------------------------*
056100 D2000-READ-TRANSACTION.
056200*----------------------------------------------------------------*
056300*    ONE READ OF TRANSACTION-FILE.  UNLIKE C2100/C3100 THIS
056400*    PARAGRAPH ALSO COUNTS SUCCESSFUL READS INTO WS-TRNS-READ-CNT
056500*    FOR THE END-OF-JOB DISPLAY TOTALS.
056600     READ TRANSACTION-FILE.
056700     EVALUATE TRNS-FILE-STATUS
056800         WHEN '00'
056900             ADD 1 TO WS-TRNS-READ-CNT
057000         WHEN '10'
057100             MOVE 'Y' TO WS-TRNS-EOF-SW
057200         WHEN OTHER
057300             MOVE 'TRANSACTION-FILE I/O ERROR ON READ'
057400                                                 TO WS-ERR-MSG
057500             MOVE TRNS-FILE-STATUS        TO WS-ERR-CDE
057600             MOVE 'D2000-READ-TRANSACTION' TO WS-ERR-PROC
057700             PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
057800     END-EVALUATE.
057900*
058000 D2000-EX.
058100     EXIT.
058200*----------------------------------------------------------------*
058300 E2000-APPLY-TRANSACTION.
058400*----------------------------------------------------------------*
058500*    ONE PASS OF THE MAIN LOOP - LOOKS UP THE ACCOUNT, ROUTES
058600*    THE TRANSACTION TO ITS POSTING PARAGRAPH BY TYPE, AND
058700*    READS THE NEXT TRANSACTION BEFORE RETURNING.
058800*    AN ACCOUNT NOT FOUND OR A TRANSACTION TYPE THIS PROGRAM
058900*    DOES NOT RECOGNIZE IS REJECTED, NOT ABENDED.
059000     PERFORM E2100-FIND-ACCOUNT THRU E2100-EX.
059100     IF ACCT-WAS-FOUND
059200         EVALUATE TRUE
059300             WHEN TXN-IS-DEPOSIT
059400                 PERFORM E3000-POST-DEPOSIT THRU E3000-EX
059500             WHEN TXN-IS-WITHDRAWAL
059600                 PERFORM E4000-POST-WITHDRAWAL THRU E4000-EX
059700             WHEN OTHER
059800                 MOVE 'UNKNOWN TRANSACTION TYPE.'
059900                                            TO WS-REJECT-REASON
060000                 PERFORM E9000-REJECT-TRANSACTION THRU E9000-EX
060100         END-EVALUATE
060200     ELSE
060300         MOVE 'ACCOUNT NOT ON FILE.' TO WS-REJECT-REASON
060400         PERFORM E9000-REJECT-TRANSACTION THRU E9000-EX
060500     END-IF.
060600     PERFORM D2000-READ-TRANSACTION THRU D2000-EX.
060700*
060800 E2000-EX.
060900     EXIT.
061000*----------------------------------------------------------------*
061100 E2100-FIND-ACCOUNT.
061200*----------------------------------------------------------------*
061300*    SEQUENTIAL SEARCH OF ACCOUNT-TABLE FOR THE TRANSACTION'S
061400*    ACCOUNT NUMBER.  THE TABLE IS BUILT IN ACCOUNT-FILE ORDER,
061500*    NOT ACCOUNT-NUMBER ORDER, SO A BINARY SEARCH IS NOT USED
061600*    HERE - THIS MATCHES THE PATTERN THE ACCOUNT-OPENING PROGRAM
061700*    USES ELSEWHERE IN THE SUITE.
061800     MOVE 'N' TO WS-ACCT-FOUND-SW.
061900     MOVE ZERO TO WS-FIND-SUB.
062000     PERFORM E2110-TEST-ONE-ACCOUNT THRU E2110-EX
062100         VARYING WS-FIND-SUB FROM 1 BY 1
062200         UNTIL WS-FIND-SUB > WS-ACCT-COUNT
062300            OR ACCT-WAS-FOUND.
062400*
062500 E2100-EX.
062600     EXIT.
062700*----------------------------------------------------------------*
062800 E2110-TEST-ONE-ACCOUNT.
062900*----------------------------------------------------------------*
063000*    ONE ITERATION OF THE PERFORM VARYING IN E2100 ABOVE.
063100     IF TXN-ACCT-NUMBER = AT-ACCT-NUMBER (WS-FIND-SUB)
063200         MOVE 'Y' TO WS-ACCT-FOUND-SW
063300     END-IF.
063400*
063500 E2110-EX.
063600     EXIT.
063700*----------------------------------------------------------------*
063800*    DEPOSIT POSTING - ALL ACCOUNT TYPES                        *
063900*----------------------------------------------------------------*
064000 E3000-POST-DEPOSIT.
064100*----------------------------------------------------------------*
064200*    DEPOSITS ARE ACCEPTED ON EVERY ACCOUNT TYPE - SAVINGS,
064300*    CHEQUE AND INVESTMENT ALIKE.  THE ONLY EDIT IS THE AMOUNT
064400*    ITSELF.
064500     IF TXN-AMOUNT NOT > ZERO
064600         MOVE 'AMOUNT MUST BE POSITIVE.' TO WS-REJECT-REASON
064700         PERFORM E9000-REJECT-TRANSACTION THRU E9000-EX
064800     ELSE
064900*        BALANCE AND THE PER-ACCOUNT DEPOSIT ACCUMULATOR BOTH
065000*        MOVE TOGETHER - THE ACCUMULATOR FEEDS THE BRANCH AND
065100*        GRAND-TOTAL LINES IN H2000 AND IS NEVER USED FOR
065200*        ANYTHING ELSE.
065300         ADD TXN-AMOUNT TO AT-ACCT-BALANCE  (WS-FIND-SUB)
065400         ADD TXN-AMOUNT TO AT-ACCT-DEPOSITS (WS-FIND-SUB)
065500     END-IF.
065600*
065700 E3000-EX.
065800     EXIT.
065900*----------------------------------------------------------------*
066000*    WITHDRAWAL POSTING - RULES DIFFER BY ACCOUNT TYPE           *
066100*----------------------------------------------------------------*
066200 E4000-POST-WITHDRAWAL.
066300*----------------------------------------------------------------*
066400*    WITHDRAWAL RULES ARE DIFFERENT FOR EACH ACCOUNT TYPE, SO
066500*    THIS EVALUATE FANS OUT ON AT-ACCT-TYPE FIRST.
066600     EVALUATE TRUE
066700*        SAVINGS NEVER ALLOWS A WITHDRAWAL THROUGH THIS
066800*        MONTHLY MAINTENANCE JOB, REGARDLESS OF AMOUNT OR
066900*        BALANCE - THIS MATCHES THE PASSBOOK-ONLY WITHDRAWAL
067000*        POLICY FOR SAVINGS ACCOUNTS.
067100         WHEN AT-TYPE-SAVINGS (WS-FIND-SUB)
067200             MOVE 'WITHDRAWALS NOT ALLOWED - SAVINGS ACCOUNT.'
067300                                         TO WS-REJECT-REASON
067400             PERFORM E9000-REJECT-TRANSACTION THRU E9000-EX
067500*        INVESTMENT AND CHEQUE ACCOUNTS SHARE THE SAME
067600*        RULE - A POSITIVE AMOUNT NOT EXCEEDING THE CURRENT
067700*        BALANCE.  NO OVERDRAFT IS EVER PERMITTED.
067800         WHEN AT-TYPE-INVESTMENT (WS-FIND-SUB)
067900           OR AT-TYPE-CHEQUE (WS-FIND-SUB)
068000             IF TXN-AMOUNT NOT > ZERO
068100                 MOVE 'AMOUNT MUST BE POSITIVE.'
068200                                            TO WS-REJECT-REASON
068300                 PERFORM E9000-REJECT-TRANSACTION THRU E9000-EX
068400             ELSE
068500               IF TXN-AMOUNT > AT-ACCT-BALANCE (WS-FIND-SUB)
068600                 MOVE 'INSUFFICIENT FUNDS.' TO WS-REJECT-REASON
068700                 PERFORM E9000-REJECT-TRANSACTION THRU E9000-EX
068800               ELSE
068900                 SUBTRACT TXN-AMOUNT
069000                      FROM AT-ACCT-BALANCE (WS-FIND-SUB)
069100                 ADD TXN-AMOUNT
069200                      TO AT-ACCT-WITHDRAWALS (WS-FIND-SUB)
069300               END-IF
069400             END-IF
069500     END-EVALUATE.
069600*
069700 E4000-EX.
069800     EXIT.
069900*----------------------------------------------------------------*
070000 E9000-REJECT-TRANSACTION.
070100*----------------------------------------------------------------*
070200*    COMMON REJECT PATH - COUNTS THE REJECT AND DISPLAYS THE
070300*    ACCOUNT NUMBER, AMOUNT AND REASON ON THE RUN LOG SO THE
070400*    OPERATOR CAN FOLLOW UP WITHOUT PULLING THE TRANSACTION
070500*    FILE.  REJECTED TRANSACTIONS DO NOT APPEAR ON THE REGISTER
070600*    OR TOUCH THE ACCOUNT BALANCE.
070700     ADD 1 TO WS-TRNS-REJECT-CNT.
070800     DISPLAY '*** TRANSACTION REJECTED ***'.
070900     DISPLAY '    ACCOUNT NUMBER : ' TXN-ACCT-NUMBER.
071000     DISPLAY '    TXN TYPE       : ' TXN-TYPE.
071100     DISPLAY '    TXN AMOUNT     : ' TXN-AMOUNT.
071200     DISPLAY '    REASON         : ' WS-REJECT-REASON.
071300*
071400 E9000-EX.
071500     EXIT.
071600*----------------------------------------------------------------*
071700*    MONTHLY INTEREST POSTING - RATE VARIES BY ACCOUNT TYPE      *
071800*----------------------------------------------------------------*
071900 F2000-POST-INTEREST-TABLE.
072000*----------------------------------------------------------------*
072100*    DRIVES F3000 ACROSS EVERY ENTRY IN ACCOUNT-TABLE, ONE TIME,
072200*    AFTER ALL TRANSACTIONS ARE POSTED - INTEREST IS ALWAYS
072300*    COMPUTED ON THE END-OF-MONTH BALANCE, NEVER ON A MID-MONTH
072400*    ONE.
072500     PERFORM F3000-POST-INTEREST-ONE THRU F3000-EX
072600         VARYING WS-SUB FROM 1 BY 1
072700         UNTIL WS-SUB > WS-ACCT-COUNT.
072800*
072900 F2000-EX.
073000     EXIT.
073100*----------------------------------------------------------------*
073200 F3000-POST-INTEREST-ONE.
073300*----------------------------------------------------------------*
073400*    ONE ITERATION OF THE PERFORM VARYING IN F2000 ABOVE.  RATE
073500*    IS KEYED OFF ACCOUNT TYPE - INTEREST IS COMPOUNDED ONCE,
073600*    STRAIGHT INTO THE BALANCE, NOT HELD SEPARATELY.
073700     EVALUATE TRUE
073800*        SAVINGS EARNS 0.05% (0.0005) OF THE END-OF-MONTH BALANCE.
073900         WHEN AT-TYPE-SAVINGS (WS-SUB)
074000             COMPUTE WS-INTEREST-AMT ROUNDED =
074100                 AT-ACCT-BALANCE (WS-SUB) * 0.0005
074200             ADD WS-INTEREST-AMT TO AT-ACCT-BALANCE (WS-SUB)
074300             ADD WS-INTEREST-AMT TO AT-ACCT-INTEREST (WS-SUB)
074400*        INVESTMENT EARNS 5% (0.05) OF THE END-OF-MONTH BALANCE -
074500*        ONE HUNDRED TIMES THE SAVINGS RATE.
074600         WHEN AT-TYPE-INVESTMENT (WS-SUB)
074700             COMPUTE WS-INTEREST-AMT ROUNDED =
074800                 AT-ACCT-BALANCE (WS-SUB) * 0.05
074900             ADD WS-INTEREST-AMT TO AT-ACCT-BALANCE (WS-SUB)
075000             ADD WS-INTEREST-AMT TO AT-ACCT-INTEREST (WS-SUB)
075100*        CHEQUE ACCOUNTS NEVER EARN INTEREST - THE
075200*        BALANCE AND INTEREST ACCUMULATOR ARE LEFT UNTOUCHED.
075300         WHEN AT-TYPE-CHEQUE (WS-SUB)
075400             CONTINUE
075500     END-EVALUATE.
075600*
075700 F3000-EX.
075800     EXIT.
075900*----------------------------------------------------------------*
076000 G2000-WRITE-REGISTER.
076100*----------------------------------------------------------------*
076200*    DRIVES G2100 ACROSS ACCOUNT-TABLE TO PRODUCE THE UPDATED
076300*    ACCOUNT REGISTER - ONE RECORD PER ACCOUNT, POSTED BALANCES
076400*    AND ALL.
076500     PERFORM G2100-WRITE-ONE-REGISTER THRU G2100-EX
076600         VARYING WS-SUB FROM 1 BY 1
076700         UNTIL WS-SUB > WS-ACCT-COUNT.
076800*
076900 G2000-EX.
077000     EXIT.
077100*----------------------------------------------------------------*
077200 G2100-WRITE-ONE-REGISTER.
077300*----------------------------------------------------------------*
077400*    BUILDS AND WRITES ONE ACCOUNT-REGISTER-RECORD FROM THE
077500*    CURRENT ACCOUNT-TABLE ENTRY.
077600     MOVE AT-ACCT-ID      (WS-SUB) TO REG-ID.
077700     MOVE AT-ACCT-NUMBER  (WS-SUB) TO REG-NUMBER.
077800     MOVE AT-ACCT-TYPE    (WS-SUB) TO REG-TYPE.
077900     MOVE AT-ACCT-BALANCE (WS-SUB) TO REG-BALANCE.
078000     MOVE AT-ACCT-BRANCH  (WS-SUB) TO REG-BRANCH.
078100     MOVE AT-ACCT-CUST-ID (WS-SUB) TO REG-CUST-ID.
078200*
078300*    CARRIED THROUGH FROM THE ACCOUNT MASTER UNCHANGED - THE
078400*    REGISTER IS AN UPDATED COPY OF THE MASTER, NOT A BLANKED
078500*    ONE (CR-0289).
078600     MOVE AT-ACCT-EMPLOYER-NAME (WS-SUB) TO REG-EMPLOYER-NAME.
078700     MOVE AT-ACCT-EMPLOYER-ADDR (WS-SUB)
078800                                    TO REG-EMPLOYER-ADDRESS.
078900     MOVE AT-ACCT-STATUS-BYTE   (WS-SUB) TO REG-STATUS-BYTE.
079000     MOVE AT-ACCT-OPEN-CCYYMMDD (WS-SUB)
079100                                    TO REG-OPEN-DATE-CCYYMMDD.
079200*
079300     WRITE ACCOUNT-REGISTER-RECORD.
079400     IF REG-FILE-STATUS NOT = '00'
079500         MOVE 'REGISTER-FILE I/O ERROR ON WRITE' TO WS-ERR-MSG
079600         MOVE REG-FILE-STATUS          TO WS-ERR-CDE
079700         MOVE 'G2100-WRITE-ONE-REGISTER' TO WS-ERR-PROC
079800         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
079900     END-IF.
080000*
080100 G2100-EX.
080200     EXIT.
080300*----------------------------------------------------------------*
080400 H2000-BUILD-SUMMARY-REPORT.
080500*----------------------------------------------------------------*
080600*    DRIVES THE BRANCH SUMMARY REPORT.  ACCOUNT-TABLE IS BUILT IN
080700*    ACCT-NUMBER ORDER, THE SAME ORDER THE ACCOUNT MASTER IS
080800*    KEPT IN, SO SAME-BRANCH ENTRIES ARE ALREADY CONTIGUOUS AND
080900*    THE BRANCH-BREAK TEST IN H2050 SIMPLY FIRES WHEN THE
081000*    BRANCH CHANGES - NO SEPARATE SORT STEP IS NEEDED.
081100     MOVE ZERO TO WS-GR-ACCOUNTS WS-GR-DEPOSITS
081200                  WS-GR-WITHDRAWALS WS-GR-INTEREST.
081300     MOVE ZERO TO WS-BR-ACCOUNTS WS-BR-DEPOSITS
081400                  WS-BR-WITHDRAWALS WS-BR-INTEREST.
081500     IF WS-ACCT-COUNT > ZERO
081600         MOVE AT-ACCT-BRANCH (1) TO WS-HOLD-BRANCH
081700         PERFORM H2050-PROCESS-ONE-ACCOUNT THRU H2050-EX
081800             VARYING WS-SUB FROM 1 BY 1
081900             UNTIL WS-SUB > WS-ACCT-COUNT
082000         PERFORM H2100-WRITE-BRANCH-LINE THRU H2100-EX
082100         PERFORM H2900-WRITE-GRAND-TOTAL THRU H2900-EX
082200     END-IF.
082300*
082400 H2000-EX.
082500     EXIT.
082600*----------------------------------------------------------------*
082700 H2050-PROCESS-ONE-ACCOUNT.
082800*----------------------------------------------------------------*
082900*    ONE ITERATION OF THE PERFORM VARYING IN H2000 ABOVE.  WHEN
083000*    THE BRANCH CHANGES, THE PRIOR BRANCH'S LINE IS FLUSHED
083100*    BEFORE THE NEW ACCOUNT IS ADDED TO THE RUNNING SUBTOTALS.
083200     IF AT-ACCT-BRANCH (WS-SUB) NOT = WS-HOLD-BRANCH
083300         PERFORM H2100-WRITE-BRANCH-LINE THRU H2100-EX
083400         MOVE AT-ACCT-BRANCH (WS-SUB) TO WS-HOLD-BRANCH
083500     END-IF.
083600     ADD 1 TO WS-BR-ACCOUNTS.
083700     ADD AT-ACCT-DEPOSITS    (WS-SUB) TO WS-BR-DEPOSITS.
083800     ADD AT-ACCT-WITHDRAWALS (WS-SUB) TO WS-BR-WITHDRAWALS.
083900     ADD AT-ACCT-INTEREST    (WS-SUB) TO WS-BR-INTEREST.
084000*
084100 H2050-EX.
084200     EXIT.
084300*----------------------------------------------------------------*
084400 H2100-WRITE-BRANCH-LINE.
084500*----------------------------------------------------------------*
084600*    WRITES THE SUBTOTAL LINE FOR THE BRANCH JUST FINISHED, THEN
084700*    ROLLS ITS FOUR COLUMNS INTO THE NETWORK-WIDE GRAND-TOTAL
084800*    ACCUMULATORS AND ZEROES THE BRANCH ACCUMULATORS FOR THE
084900*    NEXT BRANCH.
085000     MOVE WS-HOLD-BRANCH    TO RPT-BRANCH-NAME.
085100     MOVE WS-BR-ACCOUNTS    TO RPT-ACCOUNTS-PROCESSED.
085200     MOVE WS-BR-DEPOSITS    TO RPT-TOTAL-DEPOSITS.
085300     MOVE WS-BR-WITHDRAWALS TO RPT-TOTAL-WITHDRAWALS.
085400     MOVE WS-BR-INTEREST    TO RPT-TOTAL-INTEREST.
085500*
085600     WRITE RPT-DETAIL-LINE.
085700     IF RPT-FILE-STATUS NOT = '00'
085800         MOVE 'REPORT-FILE I/O ERROR ON WRITE' TO WS-ERR-MSG
085900         MOVE RPT-FILE-STATUS           TO WS-ERR-CDE
086000         MOVE 'H2100-WRITE-BRANCH-LINE'  TO WS-ERR-PROC
086100         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
086200     END-IF.
086300*
086400     ADD WS-BR-ACCOUNTS    TO WS-GR-ACCOUNTS.
086500     ADD WS-BR-DEPOSITS    TO WS-GR-DEPOSITS.
086600     ADD WS-BR-WITHDRAWALS TO WS-GR-WITHDRAWALS.
086700     ADD WS-BR-INTEREST    TO WS-GR-INTEREST.
086800     MOVE ZERO TO WS-BR-ACCOUNTS WS-BR-DEPOSITS
086900                  WS-BR-WITHDRAWALS WS-BR-INTEREST.
087000*
087100 H2100-EX.
087200     EXIT.
087300*----------------------------------------------------------------*
087400 H2900-WRITE-GRAND-TOTAL.
087500*----------------------------------------------------------------*
087600*    NETWORK-WIDE GRAND TOTAL LINE.  WRITTEN AFTER THE
087700*    LAST BRANCH DETAIL LINE, SO IT IS FORCED TO THE TOP OF A
087800*    NEW PAGE (C01/TOP-OF-FORM) - OTHERWISE IT COULD LAND
087900*    ANYWHERE PARTWAY DOWN THE LAST BRANCH'S PAGE AND GET
088000*    OVERLOOKED BY WHOEVER IS BALANCING THE REPORT (CR-0291).
088100     MOVE 'GRAND TOTAL'      TO RPT-BRANCH-NAME.
088200     MOVE WS-GR-ACCOUNTS     TO RPT-ACCOUNTS-PROCESSED.
088300     MOVE WS-GR-DEPOSITS     TO RPT-TOTAL-DEPOSITS.
088400     MOVE WS-GR-WITHDRAWALS  TO RPT-TOTAL-WITHDRAWALS.
088500     MOVE WS-GR-INTEREST     TO RPT-TOTAL-INTEREST.
088600*
088700     WRITE RPT-DETAIL-LINE AFTER ADVANCING TOP-OF-FORM.
088800     IF RPT-FILE-STATUS NOT = '00'
088900         MOVE 'REPORT-FILE I/O ERROR ON WRITE' TO WS-ERR-MSG
089000         MOVE RPT-FILE-STATUS           TO WS-ERR-CDE
089100         MOVE 'H2900-WRITE-GRAND-TOTAL'  TO WS-ERR-PROC
089200         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
089300     END-IF.
089400*
089500 H2900-EX.
089600     EXIT.
089700*----------------------------------------------------------------*
089800 Y0001-ERR-HANDLING.
089900*----------------------------------------------------------------*
090000*    COMMON FATAL I/O ERROR PATH - EVERY OPEN/READ/WRITE/CLOSE
090100*    STATUS CHECK IN THIS PROGRAM FALLS THROUGH TO HERE.  CLOSES
090200*    WHATEVER FILES ARE OPEN AND ENDS THE RUN; THERE IS NO
090300*    RESTART LOGIC - A FAILED MAINTENANCE RUN IS RERUN FROM
090400*    SCRATCH ONCE THE CAUSE IS FIXED (SEE UPSI-0 ABOVE).
090500     DISPLAY '********************************'.
090600     DISPLAY '  ACCTMNT - ERROR HANDLING REPORT'.
090700     DISPLAY '********************************'.
090800     DISPLAY '  ' WS-ERR-MSG.
090900     DISPLAY '  ' WS-ERR-CDE.
091000     DISPLAY '  ' WS-ERR-PROC.
091100     DISPLAY '********************************'.
091200*
091300     PERFORM Z0001-CLOSE-FILES THRU Z0001-EX.
091400*
091500 Y0001-EXIT.
091600     EXIT.
091700*----------------------------------------------------------------*
091800 Z0001-CLOSE-FILES.
091900*----------------------------------------------------------------*
092000*    CLOSES ALL FIVE FILES AND STOPS THE RUN.  REACHED EITHER
092100*    FROM A0001 ON NORMAL COMPLETION OR FROM Y0001-ERR-HANDLING
092200*    ON A FATAL ERROR - EITHER WAY THIS IS THE LAST PARAGRAPH
092300*    THE PROGRAM EXECUTES.
092400*    CUSTOMER-FILE - INPUT, NO LONGER NEEDED ONCE CUSTOMER-TABLE
092500*    IS LOADED.
092600     CLOSE CUSTOMER-FILE.
092700     IF CUST-FILE-STATUS NOT = '00'
092800         MOVE 'ERROR CLOSING CUSTOMER-FILE' TO WS-ERR-MSG
092900         MOVE CUST-FILE-STATUS             TO WS-ERR-CDE
093000         MOVE 'Z0001-CLOSE-FILES'          TO WS-ERR-PROC
093100         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
093200     END-IF.
093300*
093400*    ACCOUNT-FILE - INPUT, NO LONGER NEEDED ONCE ACCOUNT-TABLE
093500*    IS LOADED.
093600     CLOSE ACCOUNT-FILE.
093700     IF ACCT-FILE-STATUS NOT = '00'
093800         MOVE 'ERROR CLOSING ACCOUNT-FILE' TO WS-ERR-MSG
093900         MOVE ACCT-FILE-STATUS             TO WS-ERR-CDE
094000         MOVE 'Z0001-CLOSE-FILES'          TO WS-ERR-PROC
094100         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
094200     END-IF.
094300*
094400*    TRANSACTION-FILE - INPUT, DRIVEN TO EOF BY D2000 BEFORE
094500*    A0001 EVER REACHES THIS PARAGRAPH ON A NORMAL RUN.
094600     CLOSE TRANSACTION-FILE.
094700     IF TRNS-FILE-STATUS NOT = '00'
094800         MOVE 'ERROR CLOSING TRANSACTION-FILE' TO WS-ERR-MSG
094900         MOVE TRNS-FILE-STATUS             TO WS-ERR-CDE
095000         MOVE 'Z0001-CLOSE-FILES'          TO WS-ERR-PROC
095100         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
095200     END-IF.
095300*
095400*    REGISTER-FILE AND REPORT-FILE ARE OUTPUT - BOTH ARE FLUSHED
095500*    AND FINALIZED HERE, WHETHER THE RUN ENDED NORMALLY OR
095600*    ABENDED PARTWAY THROUGH.
095700     CLOSE REGISTER-FILE.
095800     IF REG-FILE-STATUS NOT = '00'
095900         MOVE 'ERROR CLOSING REGISTER-FILE' TO WS-ERR-MSG
096000         MOVE REG-FILE-STATUS              TO WS-ERR-CDE
096100         MOVE 'Z0001-CLOSE-FILES'          TO WS-ERR-PROC
096200         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
096300     END-IF.
096400*
096500     CLOSE REPORT-FILE.
096600     IF RPT-FILE-STATUS NOT = '00'
096700         MOVE 'ERROR CLOSING REPORT-FILE' TO WS-ERR-MSG
096800         MOVE RPT-FILE-STATUS             TO WS-ERR-CDE
096900         MOVE 'Z0001-CLOSE-FILES'         TO WS-ERR-PROC
097000         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
097100     END-IF.
097200*
097300     STOP RUN.
097400*
097500 Z0001-EX.
097600     EXIT.
